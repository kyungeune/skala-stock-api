000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    STKSELL.
000300       AUTHOR.        J H STOUGHTON.
000400       INSTALLATION.  SYSTEMS GROUP - TRADING LEDGER PROJECT.
000500       DATE-WRITTEN.  11/28/88.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000800      *****************************************************************
000900      *                                                               *
001000      *   PROGRAM:  STKSELL                                          *
001100      *                                                               *
001200      *   FUNCTION:  POSTS SELL ORDERS READ FROM THE STOCK-ORDER-FILE *
001300      *              (DATASET SELORD.IT) AGAINST THE PLAYER, STOCK    *
001400      *              AND PLAYER-STOCK MASTERS.  FOR EACH ORDER -      *
001500      *                                                                *
001600      *                1. READ THE PLAYER MASTER.                     *
001700      *                2. READ THE STOCK MASTER.                      *
001800      *                3. FIND THE PLAYER'S HOLDING OF THE STOCK -     *
001900      *                   NO HOLDING OR TOO FEW SHARES REJECTS THE     *
002000      *                   ORDER.                                       *
002100      *                4. COMPUTE THE PROCEEDS AND CREDIT THE CASH     *
002200      *                   BALANCE.                                     *
002300      *                5. DROP THE HOLDING RECORD WHEN IT REACHES       *
002400      *                   ZERO SHARES RATHER THAN LEAVE IT ON FILE.     *
002500      *                                                                *
002600      *              REPLACES THE OLD ATMI SELL CLIENT/SELLSR SERVER   *
002700      *              PAIR - SELL.CBL USED TO JUST PROMPT A TERMINAL    *
002800      *              AND TPCALL A SERVER THAT WAS NEVER SHIPPED IN     *
002900      *              THIS LIBRARY.  THIS VERSION DOES THE POSTING      *
003000      *              ITSELF, THE WAY BUYSR DOES FOR THE BUY SIDE.      *
003100      *                                                                *
003200      *****************************************************************
003300      *   CHANGE LOG                                                  *
003400      *   ------------------------------------------------------------*
003500      *   DATE       BY   TKT/REQ    DESCRIPTION                      *
003600      *   ---------  ---  ---------  -------------------------------- *
003700      *   11/28/88   JHS  REQ-0041   ORIGINAL PROGRAM.                 *
003800      *   04/17/91   DCW  REQ-0118   ADDED ZERO-QUANTITY DELETE PATH.  *
003900      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE        *
004000      *                              FIELDS PROCESSED. NO CHANGE.      *
004100      *   08/14/02   DCW  REQ-0277   SWITCHED TOTAL-PRICE COMPUTE TO   *
004200      *                              ROUNDED PER AUDIT FINDING 02-114. *
004300      *   03/30/05   RML  REQ-0311   RECORD COUNTS ADDED TO END-OF-JOB *
004400      *                              DISPLAY FOR OPERATIONS.           *
004500      *   09/18/06   RML  REQ-0334   CONVERTED FS-xxx-STATUS FIELDS TO *
004600      *                              TWO-BYTE STATUS-1/STATUS-2 GROUPS *
004700      *                              AND REPLACED THE INVALID KEY      *
004800      *                              CLAUSES WITH STATUS-1 TESTS, PER  *
004900      *                              STANDARDS REVIEW 06-21. ALSO      *
005000      *                              RESTORED THE DELETE-REC/WRITE-REC *
005100      *                              UPDATE PATTERN FOR THE PLAYER      *
005200      *                              BALANCE REWRITE, SAME AS STKBUY.  *
005250      *   11/02/07   DCW  REQ-0351   TOTAL-PRICE AND NEW-MONEY-BALANCE *
005260      *                              WERE WRONGLY SET UP AS COMP-3 -   *
005270      *                              THIS SHOP KEEPS MONEY IN PLAIN    *
005280      *                              DISPLAY, PER STANDARDS REVIEW.    *
005290      *                              DROPPED THE UNUSED EDIT/OVERLAY   *
005295      *                              REDEFINES - NOBODY EVER MOVED A   *
005297      *                              THING INTO THEM.                 *
005298      *   11/16/07   DCW  REQ-0358   REINSTATED THE TOTAL-PRICE-EDIT, *
005299      *                              PRICE-DISPLAY-OVERLAY AND        *
005301      *                              ORDER-COUNTS-EDIT OVERLAYS       *
005303      *                              DROPPED UNDER REQ-0351.          *
005305      *                              STANDARDS REVIEW 11-14 RULED     *
005307      *                              BUFFER OVERLAYS ARE DOCUMENTATION*
005309      *                              AND ARE KEPT ON FILE REGARDLESS  *
005311      *                              OF WHETHER A MOVE TARGETS THEM   *
005313      *                              THIS PASS.                       *
005315      *****************************************************************
005400       ENVIRONMENT DIVISION.
005500       CONFIGURATION SECTION.
005600       SOURCE-COMPUTER.  USL-486.
005700       OBJECT-COMPUTER.  USL-486.
005800       SPECIAL-NAMES.
005900           C01 IS TOP-OF-FORM.
006000      *
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300           SELECT STOCK-ORDER-FILE   ASSIGN TO SELORD
006400               ORGANIZATION IS SEQUENTIAL
006500               STATUS ORDER-FILE-STATUS.
006600      *
006700           SELECT PLAYER-FILE        ASSIGN TO PLAYMSTR
006800               ORGANIZATION IS INDEXED
006900               ACCESS MODE IS DYNAMIC
007000               RECORD KEY IS PLAYER-ID
007100               STATUS PLAYER-FILE-STATUS.
007200      *
007300           SELECT STOCK-FILE         ASSIGN TO STOCKMST
007400               ORGANIZATION IS INDEXED
007500               ACCESS MODE IS DYNAMIC
007600               RECORD KEY IS STOCK-ID
007700               STATUS STOCK-FILE-STATUS.
007800      *
007900           SELECT PLAYER-STOCK-FILE  ASSIGN TO PLSTKMST
008000               ORGANIZATION IS INDEXED
008100               ACCESS MODE IS DYNAMIC
008200               RECORD KEY IS PS-KEY
008300               STATUS PLYSTK-FILE-STATUS.
008400      *
008500       DATA DIVISION.
008600       FILE SECTION.
008700      *
008800       FD  STOCK-ORDER-FILE
008900           RECORDING MODE IS F.
009000       COPY STKORDER.
009100      *
009200       FD  PLAYER-FILE
009300           RECORD CONTAINS 250 CHARACTERS.
009400       COPY PLAYREC.
009500      *
009600       FD  STOCK-FILE
009700           RECORD CONTAINS 150 CHARACTERS.
009800       COPY STOCKREC.
009900      *
010000       FD  PLAYER-STOCK-FILE
010100           RECORD CONTAINS 100 CHARACTERS.
010200       COPY PSHLDREC.
010300      *
010400       WORKING-STORAGE SECTION.
010500      *****************************************************************
010600      * FILE STATUS GROUPS - ONE TWO-BYTE GROUP PER FILE, EXACTLY AS  *
010700      * THE SHOP'S OLD ATMI SERVERS CARRIED THEIRS.                   *
010800      *****************************************************************
010900       01  ORDER-FILE-STATUS.
011000           05  ORDER-STATUS-1             PIC X.
011100           05  ORDER-STATUS-2             PIC X.
011200       01  PLAYER-FILE-STATUS.
011300           05  PLAYER-STATUS-1            PIC X.
011400           05  PLAYER-STATUS-2            PIC X.
011500       01  STOCK-FILE-STATUS.
011600           05  STOCK-STATUS-1             PIC X.
011700           05  STOCK-STATUS-2             PIC X.
011800       01  PLYSTK-FILE-STATUS.
011900           05  PLYSTK-STATUS-1            PIC X.
012000           05  PLYSTK-STATUS-2            PIC X.
012100      *****************************************************************
012200      * INTERNAL LOOKUP-RESULT FLAGS - SAME 77-LEVELS THE OLD BUYSR   *
012300      * AND FUNDPRSR SERVERS CARRIED.                                 *
012400      *****************************************************************
012500       77  REC-FOUND                      PIC S9(9) COMP-5 VALUE 1.
012600       77  REC-NOT-FOUND                  PIC S9(9) COMP-5 VALUE 2.
012700       01  WS-LOOKUP-RESULT               PIC S9(9) COMP-5 VALUE 0.
012800      *****************************************************************
012900      * SERVICE RESULT RETURNED TO THE CALLING JOB STEP               *
013000      *****************************************************************
013100       COPY SVCRTN.
013200      *****************************************************************
013300      * OPERATOR LOG RECORDS - RESTATED FROM THE OLD LOGREC/LOGMSG/    *
013400      * LOGMSG-ERR CALL "USERLOG" RECORDS.                            *
013500      *****************************************************************
013600       01  LOGMSG.
013700           05  FILLER                     PIC X(10) VALUE "STKSELL =>".
013800           05  LOGMSG-TEXT                PIC X(50).
013900       01  LOGMSG-ERR.
014000           05  FILLER                    PIC X(14) VALUE "STKSELL ERR =>".
014100           05  LOG-ERR-ROUTINE            PIC X(17).
014200           05  FILLER                     PIC X(11) VALUE " FAILED ST=".
014300           05  LOG-ERR-STATUS             PIC X(02).
014400      *****************************************************************
014500      * WORKING FIELDS                                               *
014600      *****************************************************************
014700       01  WS-SWITCHES.
014800           05  WS-ORDER-EOF               PIC X(01) VALUE 'N'.
014900               88  ORDER-FILE-AT-EOF          VALUE 'Y'.
015000           05  WS-HOLDING-FOUND           PIC X(01) VALUE 'N'.
015100               88  HOLDING-WAS-FOUND          VALUE 'Y'.
015200       01  WS-TOTAL-PRICE                 PIC S9(9)V99 VALUE 0.
015300       01  WS-NEW-MONEY-BALANCE           PIC S9(9)V99 VALUE 0.
015400       01  WS-NEW-HOLDING-QTY             PIC 9(9)     COMP   VALUE 0.
015500      *****************************************************************
015600      * RUN-TOTALS FOR THE END-OF-JOB DISPLAY                         *
015700      *****************************************************************
015800       01  WS-RUN-TOTALS.
015900           05  WS-ORDERS-READ             PIC 9(9) COMP VALUE 0.
016000           05  WS-ORDERS-POSTED           PIC 9(9) COMP VALUE 0.
016100           05  WS-ORDERS-REJECTED         PIC 9(9) COMP VALUE 0.
016200           05  WS-HOLDINGS-CLOSED-OUT     PIC 9(9) COMP VALUE 0.
016300      *****************************************************************
016400      * ALTERNATE VIEWS USED BY THE POSTING AND DISPLAY LOGIC         *
016500      *****************************************************************
016600       01  WS-TOTAL-PRICE-EDIT REDEFINES WS-TOTAL-PRICE
016700                                          PIC S9(9)V99.
016800       01  WS-PRICE-DISPLAY-AREA.
016900           05  WS-PRICE-DISPLAY           PIC $$,$$,$9.99.
017000       01  WS-PRICE-DISPLAY-OVERLAY REDEFINES WS-PRICE-DISPLAY-AREA.
017100           05  FILLER                     PIC X(14).
017200       01  WS-ORDER-COUNTS-EDIT REDEFINES WS-RUN-TOTALS.
017300           05  FILLER                     PIC 9(9).
017400           05  FILLER                     PIC 9(9).
017500           05  FILLER                     PIC 9(9).
017600           05  FILLER                     PIC 9(9).
017700      *****************************************************************
017800      * CURRENT ORDER WORKING COPY                                    *
017900      *****************************************************************
018000       01  WS-CURRENT-ORDER.
018100           05  WS-ORDER-PLAYER-ID         PIC X(20).
018200           05  WS-ORDER-STOCK-ID          PIC 9(9).
018300           05  WS-ORDER-QUANTITY          PIC 9(9).
018400      *
018500       LINKAGE SECTION.
018600      *
018700       PROCEDURE DIVISION.
018800      *
018900       0000-MAIN-LINE.
019000           PERFORM 1000-OPEN-FILES.
019100           PERFORM 2000-POST-ORDERS
019200               UNTIL ORDER-FILE-AT-EOF.
019300           PERFORM 8000-CLOSE-FILES.
019400           PERFORM 9000-DISPLAY-RUN-TOTALS.
019500           GOBACK.
019600      *
019700       1000-OPEN-FILES.
019800           OPEN INPUT  STOCK-ORDER-FILE.
019900           OPEN I-O    PLAYER-FILE
020000                       STOCK-FILE
020100                       PLAYER-STOCK-FILE.
020200           IF ORDER-STATUS-1 NOT = "0"
020300               DISPLAY "STKSELL - CANNOT OPEN STOCK-ORDER-FILE, "
020400                       "STATUS = " ORDER-FILE-STATUS
020500               MOVE 'Y' TO WS-ORDER-EOF
020600           END-IF.
020700           PERFORM 1100-READ-NEXT-ORDER.
020800      *
020900       1100-READ-NEXT-ORDER.
021000           READ STOCK-ORDER-FILE INTO WS-CURRENT-ORDER
021100               AT END
021200                   MOVE 'Y' TO WS-ORDER-EOF
021300               NOT AT END
021400                   ADD 1 TO WS-ORDERS-READ
021500           END-READ.
021600      *
021700       2000-POST-ORDERS.
021800           MOVE 0 TO SVC-RETURN-CODE.
021900           MOVE 'N' TO WS-HOLDING-FOUND.
022000           PERFORM 2100-READ-PLAYER THRU 2100-READ-PLAYER-EXIT.
022100           IF SVC-SUCCESS
022200               PERFORM 2200-READ-STOCK THRU 2200-READ-STOCK-EXIT
022300           END-IF.
022400           IF SVC-SUCCESS
022500               PERFORM 2300-READ-HOLDING THRU 2300-READ-HOLDING-EXIT
022600               PERFORM 2400-CHECK-QUANTITY
022700           END-IF.
022800           IF SVC-SUCCESS
022900               PERFORM 2500-COMPUTE-TOTAL-PRICE
023000               PERFORM 2600-POST-HOLDING
023100               PERFORM 2700-POST-PLAYER-BALANCE
023200               ADD 1 TO WS-ORDERS-POSTED
023300           ELSE
023400               ADD 1 TO WS-ORDERS-REJECTED
023500               PERFORM 2900-DISPLAY-REJECT
023600           END-IF.
023700           PERFORM 1100-READ-NEXT-ORDER.
023800      *
023900       2100-READ-PLAYER.
024000           MOVE WS-ORDER-PLAYER-ID TO PLAYER-ID.
024100           READ PLAYER-FILE.
024200           IF PLAYER-STATUS-1 = "0"
024300               MOVE REC-FOUND TO WS-LOOKUP-RESULT
024400           ELSE
024500               IF PLAYER-STATUS-1 = "2"
024600                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
024700                   MOVE 01 TO SVC-RETURN-CODE
024800                   GO TO 2100-READ-PLAYER-EXIT
024900               ELSE
025000                   MOVE "2100-READ-PLAYER" TO LOG-ERR-ROUTINE
025100                   MOVE PLAYER-FILE-STATUS TO LOG-ERR-STATUS
025200                   PERFORM DO-USERLOG-ERR
025300                   MOVE 01 TO SVC-RETURN-CODE
025400               END-IF
025500           END-IF.
025600       2100-READ-PLAYER-EXIT.
025700           EXIT.
025800      *
025900       2200-READ-STOCK.
026000           MOVE WS-ORDER-STOCK-ID TO STOCK-ID.
026100           READ STOCK-FILE.
026200           IF STOCK-STATUS-1 = "0"
026300               MOVE REC-FOUND TO WS-LOOKUP-RESULT
026400           ELSE
026500               IF STOCK-STATUS-1 = "2"
026600                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
026700                   MOVE 01 TO SVC-RETURN-CODE
026800                   GO TO 2200-READ-STOCK-EXIT
026900               ELSE
027000                   MOVE "2200-READ-STOCK" TO LOG-ERR-ROUTINE
027100                   MOVE STOCK-FILE-STATUS TO LOG-ERR-STATUS
027200                   PERFORM DO-USERLOG-ERR
027300                   MOVE 01 TO SVC-RETURN-CODE
027400               END-IF
027500           END-IF.
027600       2200-READ-STOCK-EXIT.
027700           EXIT.
027800      *
027900       2300-READ-HOLDING.
028000           MOVE WS-ORDER-PLAYER-ID TO PS-PLAYER-ID.
028100           MOVE WS-ORDER-STOCK-ID  TO PS-STOCK-ID.
028200           READ PLAYER-STOCK-FILE.
028300           IF PLYSTK-STATUS-1 = "0"
028400               MOVE REC-FOUND TO WS-LOOKUP-RESULT
028500               MOVE 'Y' TO WS-HOLDING-FOUND
028600           ELSE
028700               IF PLYSTK-STATUS-1 = "2"
028800                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
028900                   MOVE 03 TO SVC-RETURN-CODE
029000               ELSE
029100                   MOVE "2300-READ-HOLDING" TO LOG-ERR-ROUTINE
029200                   MOVE PLYSTK-FILE-STATUS TO LOG-ERR-STATUS
029300                   PERFORM DO-USERLOG-ERR
029400                   MOVE 03 TO SVC-RETURN-CODE
029500               END-IF
029600           END-IF.
029700       2300-READ-HOLDING-EXIT.
029800           EXIT.
029900      *
030000       2400-CHECK-QUANTITY.
030100           IF HOLDING-WAS-FOUND
030200               IF PS-QUANTITY < WS-ORDER-QUANTITY
030300                   MOVE 03 TO SVC-RETURN-CODE
030400               END-IF
030500           END-IF.
030600      *
030700       2500-COMPUTE-TOTAL-PRICE.
030800           COMPUTE WS-TOTAL-PRICE ROUNDED =
030900                   STOCK-PRICE * WS-ORDER-QUANTITY.
031000      *
031100       2600-POST-HOLDING.
031200           COMPUTE WS-NEW-HOLDING-QTY =
031300                   PS-QUANTITY - WS-ORDER-QUANTITY.
031400           MOVE WS-NEW-HOLDING-QTY TO PS-QUANTITY.
031500           IF PS-QUANTITY = 0
031600               MOVE "HOLDING CLOSED OUT - DELETE IT" TO LOGMSG-TEXT
031700               PERFORM DO-USERLOG
031800               DELETE PLAYER-STOCK-FILE
031900               IF PLYSTK-STATUS-1 NOT = "0"
032000                   MOVE "2600-DELETE-HLDG" TO LOG-ERR-ROUTINE
032100                   MOVE PLYSTK-FILE-STATUS TO LOG-ERR-STATUS
032200                   PERFORM DO-USERLOG-ERR
032300               END-IF
032400               ADD 1 TO WS-HOLDINGS-CLOSED-OUT
032500           ELSE
032600               MOVE "HOLDING EXISTS - UPDATE IT" TO LOGMSG-TEXT
032700               PERFORM DO-USERLOG
032800               REWRITE PLAYER-STOCK-RECORD
032900               IF PLYSTK-STATUS-1 NOT = "0"
033000                   MOVE "2600-REWRT-HLDG" TO LOG-ERR-ROUTINE
033100                   MOVE PLYSTK-FILE-STATUS TO LOG-ERR-STATUS
033200                   PERFORM DO-USERLOG-ERR
033300               END-IF
033400           END-IF.
033500      *
033600       2700-POST-PLAYER-BALANCE.
033700           COMPUTE WS-NEW-MONEY-BALANCE =
033800                   PLAYER-MONEY + WS-TOTAL-PRICE.
033900           MOVE WS-NEW-MONEY-BALANCE TO PLAYER-MONEY.
034000           MOVE "PLAYER EXISTS - UPDATE BALANCE" TO LOGMSG-TEXT.
034100           PERFORM DO-USERLOG.
034200           PERFORM 2710-DELETE-PLAYER-REC.
034300           PERFORM 2720-WRITE-PLAYER-REC.
034400      *
034500       2710-DELETE-PLAYER-REC.
034600           DELETE PLAYER-FILE.
034700           IF PLAYER-STATUS-1 NOT = "0"
034800               MOVE "2710-DELETE-PLYR" TO LOG-ERR-ROUTINE
034900               MOVE PLAYER-FILE-STATUS TO LOG-ERR-STATUS
035000               PERFORM DO-USERLOG-ERR
035100           END-IF.
035200      *
035300       2720-WRITE-PLAYER-REC.
035400           WRITE PLAYER-RECORD.
035500           IF PLAYER-STATUS-1 NOT = "0"
035600               MOVE "2720-WRITE-PLYR" TO LOG-ERR-ROUTINE
035700               MOVE PLAYER-FILE-STATUS TO LOG-ERR-STATUS
035800               PERFORM DO-USERLOG-ERR
035900           END-IF.
036000      *
036100       DO-USERLOG.
036200           DISPLAY LOGMSG.
036300      *
036400       DO-USERLOG-ERR.
036500           DISPLAY LOGMSG-ERR.
036600      *
036700       2900-DISPLAY-REJECT.
036800           MOVE "ORDER REJECTED" TO LOGMSG-TEXT.
036900           PERFORM DO-USERLOG.
037000           DISPLAY "STKSELL - ORDER REJECTED, PLAYER = "
037100                   WS-ORDER-PLAYER-ID " STOCK = " WS-ORDER-STOCK-ID
037200                   " RETURN CODE = " SVC-RETURN-CODE.
037300      *
037400       8000-CLOSE-FILES.
037500           CLOSE STOCK-ORDER-FILE
037600                 PLAYER-FILE
037700                 STOCK-FILE
037800                 PLAYER-STOCK-FILE.
037900      *
038000       9000-DISPLAY-RUN-TOTALS.
038100           DISPLAY "STKSELL - ORDERS READ      = " WS-ORDERS-READ.
038200           DISPLAY "STKSELL - ORDERS POSTED    = " WS-ORDERS-POSTED.
038300           DISPLAY "STKSELL - ORDERS REJECTED  = " WS-ORDERS-REJECTED.
038400           DISPLAY "STKSELL - HOLDINGS CLOSED  = "
038500                   WS-HOLDINGS-CLOSED-OUT.
