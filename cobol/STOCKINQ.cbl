000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    STOCKINQ.
000300       AUTHOR.        D C WEBER.
000400       INSTALLATION.  SYSTEMS GROUP - TRADING LEDGER PROJECT.
000500       DATE-WRITTEN.  10/11/90.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000800      *****************************************************************
000900      *                                                               *
001000      *   PROGRAM:  STOCKINQ                                         *
001100      *                                                               *
001200      *   FUNCTION:  TWO INQUIRY REQUESTS AGAINST THE STOCK MASTER,   *
001300      *              SELECTED BY WS-REQUEST-CODE ON THE INQUIRY       *
001400      *              TRANSACTION FILE -                               *
001500      *                                                                *
001600      *              '1' GET-STOCK-BY-ID - LOOKS UP ONE STOCK BY      *
001700      *                  STOCK-ID.                                    *
001800      *                                                                *
001900      *              '2' GET-ALL-STOCKS - LISTS STOCKS IN FILE ORDER  *
002000      *                  STARTING PGC-OFFSET RECORDS IN, UP TO        *
002100      *                  PGC-COUNT OF THEM.                           *
002200      *                                                                *
002300      *****************************************************************
002400      *   CHANGE LOG                                                  *
002500      *   ------------------------------------------------------------*
002600      *   DATE       BY   TKT/REQ    DESCRIPTION                      *
002700      *   ---------  ---  ---------  -------------------------------- *
002800      *   10/11/90   DCW  REQ-0096   ORIGINAL PROGRAM.                 *
002900      *   11/02/93   DCW  REQ-0149   ADDED THE PAGED GET-ALL-STOCKS    *
003000      *                              REQUEST, CODE 2, TO MATCH THE     *
003100      *                              NEW PLAYINQ PAGING SCHEME.        *
003200      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE        *
003300      *                              FIELDS PROCESSED. NO CHANGE.      *
003400      *   09/18/06   RML  REQ-0334   CONVERTED FS-xxx-STATUS FIELDS TO *
003500      *                              TWO-BYTE STATUS-1/STATUS-2 GROUPS *
003600      *                              AND REPLACED THE INVALID KEY      *
003700      *                              CLAUSES WITH STATUS-1 TESTS, SAME *
003800      *                              AS THE OLD ATMI FUNDPRSR SERVER   *
003900      *                              USED FOR ITS READ-ONLY LOOKUPS.   *
003950      *   11/02/07   RML  REQ-0351   DROPPED THE RUN-TOTALS-EDIT,       *
003960      *                              PAGE-WORK-OVERLAY AND CURRENT-    *
003970      *                              INQUIRY-OVERLAY REDEFINES -        *
003980      *                              NOBODY EVER MOVED A THING INTO    *
003990      *                              THEM.                             *
003991      *   11/16/07   RML  REQ-0358   REINSTATED THE RUN-TOTALS-EDIT,   *
003992      *                              PAGE-WORK-OVERLAY AND CURRENT-    *
003993      *                              INQUIRY-OVERLAY REDEFINES DROPPED *
003994      *                              UNDER REQ-0351.  STANDARDS REVIEW *
003995      *                              11-14 RULED BUFFER OVERLAYS ARE   *
003996      *                              DOCUMENTATION AND ARE KEPT ON     *
003997      *                              FILE REGARDLESS OF WHETHER A      *
003998      *                              MOVE TARGETS THEM THIS PASS.      *
004000      *****************************************************************
004100       ENVIRONMENT DIVISION.
004200       CONFIGURATION SECTION.
004300       SOURCE-COMPUTER.  USL-486.
004400       OBJECT-COMPUTER.  USL-486.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM.
004700      *
004800       INPUT-OUTPUT SECTION.
004900       FILE-CONTROL.
005000           SELECT STOCK-INQUIRY-FILE   ASSIGN TO STOCKIQT
005100               ORGANIZATION IS SEQUENTIAL
005200               STATUS INQ-FILE-STATUS.
005300      *
005400           SELECT STOCK-FILE           ASSIGN TO STOCKMST
005500               ORGANIZATION IS INDEXED
005600               ACCESS MODE IS DYNAMIC
005700               RECORD KEY IS STOCK-ID
005800               STATUS STOCK-FILE-STATUS.
005900      *
006000       DATA DIVISION.
006100       FILE SECTION.
006200      *
006300       FD  STOCK-INQUIRY-FILE
006400           RECORD CONTAINS 10 CHARACTERS.
006500       01  STOCK-INQUIRY-RECORD.
006600           05  SIQ-REQUEST-CODE          PIC X(01).
006700           05  SIQ-STOCK-ID              PIC 9(09).
006800      *
006900       FD  STOCK-FILE
007000           RECORD CONTAINS 150 CHARACTERS.
007100       COPY STOCKREC.
007200      *
007300       WORKING-STORAGE SECTION.
007400      *****************************************************************
007500      * FILE STATUS GROUPS - ONE TWO-BYTE GROUP PER FILE, EXACTLY AS  *
007600      * THE SHOP'S OLD ATMI SERVERS CARRIED THEIRS.                   *
007700      *****************************************************************
007800       01  INQ-FILE-STATUS.
007900           05  INQ-STATUS-1               PIC X.
008000           05  INQ-STATUS-2               PIC X.
008100       01  STOCK-FILE-STATUS.
008200           05  STOCK-STATUS-1             PIC X.
008300           05  STOCK-STATUS-2             PIC X.
008400      *****************************************************************
008500      * INTERNAL LOOKUP-RESULT FLAGS - SAME 77-LEVELS THE OLD BUYSR   *
008600      * AND FUNDPRSR SERVERS CARRIED.                                 *
008700      *****************************************************************
008800       77  REC-FOUND                      PIC S9(9) COMP-5 VALUE 1.
008900       77  REC-NOT-FOUND                  PIC S9(9) COMP-5 VALUE 2.
009000       01  WS-LOOKUP-RESULT               PIC S9(9) COMP-5 VALUE 0.
009100      *****************************************************************
009200      * SERVICE RESULT AND PAGING CONTROL RETURNED TO CALLING JOB STEP *
009300      *****************************************************************
009400       COPY SVCRTN.
009500       COPY PAGECTL.
009600      *****************************************************************
009700      * OPERATOR LOG RECORD - RESTATED FROM THE OLD LOGMSG-ERR CALL   *
009800      * "USERLOG" RECORD.                                             *
009900      *****************************************************************
010000       01  LOGMSG-ERR.
010100           05  FILLER                   PIC X(16) VALUE "STOCKINQ ERR =>".
010200           05  LOG-ERR-ROUTINE            PIC X(17).
010300           05  FILLER                   PIC X(11) VALUE " FAILED ST=".
010400           05  LOG-ERR-STATUS             PIC X(02).
010500      *****************************************************************
010600      * WORKING FIELDS                                               *
010700      *****************************************************************
010800       01  WS-SWITCHES.
010900           05  WS-INQ-EOF                 PIC X(01) VALUE 'N'.
011000               88  INQ-FILE-AT-EOF            VALUE 'Y'.
011100           05  WS-STOCK-LIST-EOF          PIC X(01) VALUE 'N'.
011200               88  NO-MORE-STOCKS             VALUE 'Y'.
011300      *****************************************************************
011400      * RUN-TOTALS FOR THE END-OF-JOB DISPLAY                         *
011500      *****************************************************************
011600       01  WS-RUN-TOTALS.
011700           05  WS-INQ-READ                PIC 9(9) COMP VALUE 0.
011800           05  WS-INQ-BY-ID-COUNT         PIC 9(9) COMP VALUE 0.
011900           05  WS-INQ-ALL-COUNT           PIC 9(9) COMP VALUE 0.
012000           05  WS-INQ-REJECTED            PIC 9(9) COMP VALUE 0.
012100      *****************************************************************
012200      * ALTERNATE VIEWS USED BY THE LISTING AND DISPLAY LOGIC         *
012300      *****************************************************************
012400       01  WS-RUN-TOTALS-EDIT REDEFINES WS-RUN-TOTALS.
012500           05  FILLER                     PIC 9(9).
012600           05  FILLER                     PIC 9(9).
012700           05  FILLER                     PIC 9(9).
012800           05  FILLER                     PIC 9(9).
012900       01  WS-PAGE-WORK-AREA.
013000           05  WS-SKIP-COUNT              PIC 9(9) COMP VALUE 0.
013100           05  WS-LIST-COUNT              PIC 9(9) COMP VALUE 0.
013200       01  WS-PAGE-WORK-OVERLAY REDEFINES WS-PAGE-WORK-AREA.
013300           05  FILLER                     PIC X(08).
013400      *****************************************************************
013500      * CURRENT INQUIRY REQUEST WORKING COPY                           *
013600      *****************************************************************
013700       01  WS-CURRENT-INQUIRY.
013800           05  WS-INQ-REQUEST-CODE        PIC X(01).
013900           05  WS-INQ-STOCK-ID            PIC 9(09).
014000       01  WS-CURRENT-INQUIRY-OVERLAY REDEFINES WS-CURRENT-INQUIRY.
014010           05  FILLER                     PIC X(10).
014200      *
014300       LINKAGE SECTION.
014400      *
014500       PROCEDURE DIVISION.
014600      *
014700       0000-MAIN-LINE.
014800           PERFORM 1000-OPEN-FILES.
014900           PERFORM 2000-PROCESS-INQUIRIES
015000               UNTIL INQ-FILE-AT-EOF.
015100           PERFORM 8000-CLOSE-FILES.
015200           PERFORM 9000-DISPLAY-RUN-TOTALS.
015300           GOBACK.
015400      *
015500       1000-OPEN-FILES.
015600           OPEN INPUT STOCK-INQUIRY-FILE.
015700           OPEN INPUT STOCK-FILE.
015800           PERFORM 1100-READ-NEXT-INQUIRY.
015900      *
016000       1100-READ-NEXT-INQUIRY.
016100           READ STOCK-INQUIRY-FILE INTO WS-CURRENT-INQUIRY
016200               AT END
016300                   MOVE 'Y' TO WS-INQ-EOF
016400               NOT AT END
016500                   ADD 1 TO WS-INQ-READ
016600           END-READ.
016700      *
016800       2000-PROCESS-INQUIRIES.
016900           MOVE 0 TO SVC-RETURN-CODE.
017000           EVALUATE WS-INQ-REQUEST-CODE
017100               WHEN '1'
017200                   PERFORM 3000-GET-STOCK-BY-ID
017300               WHEN '2'
017400                   PERFORM 4000-GET-ALL-STOCKS
017500               WHEN OTHER
017600                   MOVE 04 TO SVC-RETURN-CODE
017700           END-EVALUATE.
017800           IF NOT SVC-SUCCESS
017900               ADD 1 TO WS-INQ-REJECTED
018000               PERFORM 6900-DISPLAY-REJECT
018100           END-IF.
018200           PERFORM 1100-READ-NEXT-INQUIRY.
018300      *
018400       3000-GET-STOCK-BY-ID.
018500           IF WS-INQ-STOCK-ID = ZEROS
018600               MOVE 04 TO SVC-RETURN-CODE
018700           END-IF.
018800           IF SVC-SUCCESS
018900               PERFORM 3100-READ-STOCK THRU 3100-READ-STOCK-EXIT
019000           END-IF.
019100           IF SVC-SUCCESS
019200               DISPLAY "STOCKINQ - STOCK " STOCK-ID " " STOCK-NAME
019300                       " PRICE " STOCK-PRICE
019400               ADD 1 TO WS-INQ-BY-ID-COUNT
019500           END-IF.
019600      *
019700       3100-READ-STOCK.
019800           MOVE WS-INQ-STOCK-ID TO STOCK-ID.
019900           READ STOCK-FILE.
020000           IF STOCK-STATUS-1 = "0"
020100               MOVE REC-FOUND TO WS-LOOKUP-RESULT
020200           ELSE
020300               IF STOCK-STATUS-1 = "2"
020400                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
020500                   MOVE 01 TO SVC-RETURN-CODE
020600                   GO TO 3100-READ-STOCK-EXIT
020700               ELSE
020800                   MOVE "3100-READ-STOCK" TO LOG-ERR-ROUTINE
020900                   MOVE STOCK-FILE-STATUS TO LOG-ERR-STATUS
021000                   PERFORM DO-USERLOG-ERR
021100                   MOVE 01 TO SVC-RETURN-CODE
021200               END-IF
021300           END-IF.
021400       3100-READ-STOCK-EXIT.
021500           EXIT.
021600      *
021700       4000-GET-ALL-STOCKS.
021800           MOVE 0 TO WS-SKIP-COUNT.
021900           MOVE 0 TO WS-LIST-COUNT.
022000           MOVE 'N' TO WS-STOCK-LIST-EOF.
022100           START STOCK-FILE KEY IS >= STOCK-ID.
022200           IF STOCK-STATUS-1 NOT = "0"
022300               MOVE 'Y' TO WS-STOCK-LIST-EOF
022400           END-IF.
022500           PERFORM 4100-READ-AND-LIST-STOCK
022600               UNTIL NO-MORE-STOCKS
022700               OR WS-LIST-COUNT >= PGC-COUNT.
022800      *
022900       4100-READ-AND-LIST-STOCK.
023000           READ STOCK-FILE NEXT RECORD
023100               AT END
023200                   MOVE 'Y' TO WS-STOCK-LIST-EOF
023300           END-READ.
023400           IF NOT NO-MORE-STOCKS
023500               IF WS-SKIP-COUNT < PGC-OFFSET
023600                   ADD 1 TO WS-SKIP-COUNT
023700               ELSE
023800                   DISPLAY "STOCKINQ - STOCK " STOCK-ID " "
023900                           STOCK-NAME " PRICE " STOCK-PRICE
024000                   ADD 1 TO WS-LIST-COUNT
024100                   ADD 1 TO WS-INQ-ALL-COUNT
024200               END-IF
024300           END-IF.
024400      *
024500       6900-DISPLAY-REJECT.
024600           DISPLAY "STOCKINQ - INQUIRY REJECTED, REQUEST = "
024700                   WS-INQ-REQUEST-CODE " STOCK-ID = "
024800                   WS-INQ-STOCK-ID
024900                   " RETURN CODE = " SVC-RETURN-CODE.
025000      *
025100       8000-CLOSE-FILES.
025200           CLOSE STOCK-INQUIRY-FILE
025300                 STOCK-FILE.
025400      *
025500       9000-DISPLAY-RUN-TOTALS.
025600           DISPLAY "STOCKINQ - INQUIRIES READ        = " WS-INQ-READ.
025700           DISPLAY "STOCKINQ - GET-BY-ID REQUESTS     = "
025800                   WS-INQ-BY-ID-COUNT.
025900           DISPLAY "STOCKINQ - GET-ALL-STOCKS LISTED  = "
026000                   WS-INQ-ALL-COUNT.
026100           DISPLAY "STOCKINQ - INQUIRIES REJECTED     = "
026200                   WS-INQ-REJECTED.
026300      *
026400       DO-USERLOG-ERR.
026500           DISPLAY LOGMSG-ERR.
