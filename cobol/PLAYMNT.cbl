000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PLAYMNT.
000300       AUTHOR.        D C WEBER.
000400       INSTALLATION.  SYSTEMS GROUP - TRADING LEDGER PROJECT.
000500       DATE-WRITTEN.  02/09/89.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000800      *****************************************************************
000900      *                                                               *
001000      *   PROGRAM:  PLAYMNT                                          *
001100      *                                                               *
001200      *   FUNCTION:  MAINTAINS THE PLAYER MASTER (PLAYER-FILE) FROM   *
001300      *              ACTION-CODED TRANSACTIONS ON THE PLAYER-MAINT-   *
001400      *              FILE - PMX-ACTION-CODE OF C/U/D SELECTS          *
001500      *              CREATE-PLAYER, UPDATE-PLAYER OR DELETE-PLAYER.    *
001600      *              CREATE IGNORES ANY MONEY FIGURE SUPPLIED ON THE   *
001700      *              TRANSACTION AND ALWAYS STARTS THE NEW PLAYER AT   *
001800      *              50000.00, AND REJECTS A DUPLICATE PLAYER-ID;      *
001900      *              UPDATE AND DELETE REQUIRE AN EXISTING PLAYER-ID.  *
002000      *                                                                *
002100      *              SAME ACTION-CODE IDIOM AS STOCKMNT - SEE THAT     *
002200      *              PROGRAM'S BANNER FOR WHERE IT CAME FROM.          *
002300      *                                                                *
002400      *****************************************************************
002500      *   CHANGE LOG                                                  *
002600      *   ------------------------------------------------------------*
002700      *   DATE       BY   TKT/REQ    DESCRIPTION                      *
002800      *   ---------  ---  ---------  -------------------------------- *
002900      *   02/09/89   DCW  REQ-0058   ORIGINAL PROGRAM.                 *
003000      *   04/17/91   DCW  REQ-0118   HARD-CODED THE 50000.00 STARTING  *
003100      *                              BALANCE ON CREATE PER RULES       *
003200      *                              MEETING WITH PRODUCT.             *
003300      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE        *
003400      *                              FIELDS PROCESSED. NO CHANGE.      *
003500      *   09/18/06   RML  REQ-0334   CONVERTED FS-xxx-STATUS FIELDS TO *
003600      *                              TWO-BYTE STATUS-1/STATUS-2 GROUPS *
003700      *                              AND RESTORED THE DELETE-REC/      *
003800      *                              WRITE-REC UPDATE PATTERN ON       *
003900      *                              PLAYER-FILE, SAME AS THE OLD ATMI *
004000      *                              FUNDUPSR SERVER USED.             *
004100      *   03/11/05   RML  REQ-0289   DROPPED THE PLAYER-STATUS-BYTE    *
004200      *                              MOVE ON CREATE - THE FIELD ITSELF *
004300      *                              IS GONE FROM PLAYREC (SEE THAT    *
004400      *                              COPYBOOK'S LOG).                  *
004450      *   11/02/07   DCW  REQ-0351   STARTING-BALANCE WAS WRONGLY SET  *
004460      *                              UP AS COMP-3 - THIS SHOP KEEPS    *
004470      *                              MONEY IN PLAIN DISPLAY, PER       *
004480      *                              STANDARDS REVIEW.  ALSO DROPPED   *
004490      *                              THE UNUSED RUN-TOTALS, BALANCE-   *
004495      *                              DISPLAY AND CURRENT-TXN REDEFINES *
004497      *                              - NOBODY EVER MOVED A THING INTO  *
004498      *                              THEM.                             *
004499      *   11/16/07   DCW  REQ-0358   REINSTATED THE RUN-TOTALS-EDIT,   *
004501      *                              BALANCE-DISPLAY-OVERLAY AND       *
004502      *                              CURRENT-TXN-OVERLAY REDEFINES     *
004503      *                              DROPPED UNDER REQ-0351.  STANDARDS*
004504      *                              REVIEW 11-14 RULED BUFFER         *
004505      *                              OVERLAYS ARE DOCUMENTATION AND    *
004506      *                              ARE KEPT ON FILE REGARDLESS OF    *
004507      *                              WHETHER A MOVE TARGETS THEM THIS  *
004508      *                              PASS.                             *
004509      *   11/16/07   RML  REQ-0359   PLAYER-RECORD AND THE MAINT       *
004512      *                              TRANSACTION WERE WIDENED TO CARRY *
004515      *                              BRANCH/REGION, ACCOUNT-TYPE,      *
004518      *                              RISK-CLASS AND THE CONTACT BLOCK - *
004521      *                              ADDED THE 3050-SET-PLAYER-        *
004524      *                              ACCRETED-FIELDS PARAGRAPH TO CARRY *
004527      *                              THESE THROUGH AT CREATE TIME AND   *
004530      *                              ZERO OUT THE AUDIT-DATE AND        *
004533      *                              LIFETIME-ACTIVITY SLOTS, PER       *
004536      *                              STANDARDS REVIEW 11-14.            *
004540      *****************************************************************
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SOURCE-COMPUTER.  USL-486.
004900       OBJECT-COMPUTER.  USL-486.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM.
005200      *
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500           SELECT PLAYER-MAINT-FILE   ASSIGN TO PLAYERTX
005600               ORGANIZATION IS SEQUENTIAL
005700               STATUS MAINT-FILE-STATUS.
005800      *
005900           SELECT PLAYER-FILE         ASSIGN TO PLAYMSTR
006000               ORGANIZATION IS INDEXED
006100               ACCESS MODE IS DYNAMIC
006200               RECORD KEY IS PLAYER-ID
006300               STATUS PLAYER-FILE-STATUS.
006400      *
006500       DATA DIVISION.
006600       FILE SECTION.
006700      *
006800       FD  PLAYER-MAINT-FILE
006900           RECORDING MODE IS F.
007000       COPY PLYMNTXN.
007100      *
007200       FD  PLAYER-FILE
007300           RECORD CONTAINS 250 CHARACTERS.
007400       COPY PLAYREC.
007500      *
007600       WORKING-STORAGE SECTION.
007700      *****************************************************************
007800      * FILE STATUS GROUPS - ONE TWO-BYTE GROUP PER FILE, EXACTLY AS  *
007900      * THE SHOP'S OLD ATMI SERVERS CARRIED THEIRS.                   *
008000      *****************************************************************
008100       01  MAINT-FILE-STATUS.
008200           05  MAINT-STATUS-1             PIC X.
008300           05  MAINT-STATUS-2             PIC X.
008400       01  PLAYER-FILE-STATUS.
008500           05  PLAYER-STATUS-1            PIC X.
008600           05  PLAYER-STATUS-2            PIC X.
008700      *****************************************************************
008800      * INTERNAL LOOKUP-RESULT FLAGS - SAME 77-LEVELS THE OLD BUYSR   *
008900      * AND FUNDPRSR SERVERS CARRIED.                                 *
009000      *****************************************************************
009100       77  REC-FOUND                      PIC S9(9) COMP-5 VALUE 1.
009200       77  REC-NOT-FOUND                  PIC S9(9) COMP-5 VALUE 2.
009300       01  WS-LOOKUP-RESULT               PIC S9(9) COMP-5 VALUE 0.
009400      *****************************************************************
009500      * SERVICE RESULT RETURNED TO THE CALLING JOB STEP               *
009600      *****************************************************************
009700       COPY SVCRTN.
009800      *****************************************************************
009900      * OPERATOR LOG RECORDS - RESTATED FROM THE OLD LOGREC/LOGMSG/    *
010000      * LOGMSG-ERR CALL "USERLOG" RECORDS.                            *
010100      *****************************************************************
010200       01  LOGMSG.
010300           05  FILLER                   PIC X(10) VALUE "PLAYMNT =>".
010400           05  LOGMSG-TEXT                PIC X(50).
010500       01  LOGMSG-ERR.
010600           05  FILLER                   PIC X(14) VALUE "PLAYMNT ERR =>".
010700           05  LOG-ERR-ROUTINE            PIC X(17).
010800           05  FILLER                   PIC X(11) VALUE " FAILED ST=".
010900           05  LOG-ERR-STATUS             PIC X(02).
011000      *****************************************************************
011100      * WORKING FIELDS                                               *
011200      *****************************************************************
011300       01  WS-SWITCHES.
011400           05  WS-MAINT-EOF               PIC X(01) VALUE 'N'.
011500               88  MAINT-FILE-AT-EOF          VALUE 'Y'.
011600       01  WS-STARTING-BALANCE            PIC S9(9)V99
011700                                           VALUE 50000.00.
011800      *****************************************************************
011900      * RUN-TOTALS FOR THE END-OF-JOB DISPLAY                         *
012000      *****************************************************************
012100       01  WS-RUN-TOTALS.
012200           05  WS-TXN-READ                PIC 9(9) COMP VALUE 0.
012300           05  WS-TXN-CREATED             PIC 9(9) COMP VALUE 0.
012400           05  WS-TXN-UPDATED             PIC 9(9) COMP VALUE 0.
012500           05  WS-TXN-DELETED             PIC 9(9) COMP VALUE 0.
012600           05  WS-TXN-REJECTED            PIC 9(9) COMP VALUE 0.
012700      *****************************************************************
012800      * ALTERNATE VIEWS USED BY THE POSTING AND DISPLAY LOGIC         *
012900      *****************************************************************
013000       01  WS-RUN-TOTALS-EDIT REDEFINES WS-RUN-TOTALS.
013100           05  FILLER                     PIC 9(9).
013200           05  FILLER                     PIC 9(9).
013300           05  FILLER                     PIC 9(9).
013400           05  FILLER                     PIC 9(9).
013500           05  FILLER                     PIC 9(9).
013600       01  WS-BALANCE-DISPLAY-AREA.
013700           05  WS-BALANCE-DISPLAY         PIC $$,$$,$9.99.
013800       01  WS-BALANCE-DISPLAY-OVERLAY REDEFINES
013810                                   WS-BALANCE-DISPLAY-AREA.
013900           05  FILLER                     PIC X(14).
014000      *****************************************************************
014100      * CURRENT TRANSACTION WORKING COPY                               *
014200      *****************************************************************
014300       01  WS-CURRENT-TXN.
014400           05  WS-TXN-ACTION              PIC X(01).
014500           05  WS-TXN-PLAYER-ID           PIC X(20).
014600           05  WS-TXN-PLAYER-PASSWORD     PIC X(20).
014700           05  WS-TXN-PLAYER-MONEY        PIC S9(9)V99.
014710           05  WS-TXN-PLAYER-BRANCH-CODE  PIC X(04).
014720           05  WS-TXN-PLAYER-REGION-CODE  PIC X(02).
014730           05  WS-TXN-PLAYER-ACCOUNT-TYPE PIC X(01).
014740           05  WS-TXN-PLAYER-RISK-CLASS   PIC X(01).
014750           05  WS-TXN-PLAYER-CONTACT-NAME PIC X(30).
014760           05  WS-TXN-PLAYER-CONTACT-AD1  PIC X(30).
014770           05  WS-TXN-PLAYER-CONTACT-AD2  PIC X(30).
014780           05  WS-TXN-PLAYER-CONTACT-CITY PIC X(20).
014790           05  WS-TXN-PLAYER-CONTACT-ST   PIC X(02).
014795           05  WS-TXN-PLAYER-CONTACT-ZIP  PIC X(09).
014797           05  WS-TXN-PLAYER-CONTACT-PHN  PIC X(10).
014800       01  WS-CURRENT-TXN-OVERLAY REDEFINES WS-CURRENT-TXN.
014810           05  FILLER                     PIC X(191).
015000      *
015100       LINKAGE SECTION.
015200      *
015300       PROCEDURE DIVISION.
015400      *
015500       0000-MAIN-LINE.
015600           PERFORM 1000-OPEN-FILES.
015700           PERFORM 2000-PROCESS-TRANSACTIONS
015800               UNTIL MAINT-FILE-AT-EOF.
015900           PERFORM 8000-CLOSE-FILES.
016000           PERFORM 9000-DISPLAY-RUN-TOTALS.
016100           GOBACK.
016200      *
016300       1000-OPEN-FILES.
016400           OPEN INPUT  PLAYER-MAINT-FILE.
016500           OPEN I-O    PLAYER-FILE.
016600           PERFORM 1100-READ-NEXT-TRANSACTION.
016700      *
016800       1100-READ-NEXT-TRANSACTION.
016900           READ PLAYER-MAINT-FILE INTO WS-CURRENT-TXN
017000               AT END
017100                   MOVE 'Y' TO WS-MAINT-EOF
017200               NOT AT END
017300                   ADD 1 TO WS-TXN-READ
017400           END-READ.
017500      *
017600       2000-PROCESS-TRANSACTIONS.
017700           MOVE 0 TO SVC-RETURN-CODE.
017800           EVALUATE WS-TXN-ACTION
017900               WHEN 'C'
018000                   PERFORM 3000-CREATE-PLAYER
018100               WHEN 'U'
018200                   PERFORM 4000-UPDATE-PLAYER
018300               WHEN 'D'
018400                   PERFORM 5000-DELETE-PLAYER
018500               WHEN OTHER
018600                   MOVE 04 TO SVC-RETURN-CODE
018700           END-EVALUATE.
018800           IF NOT SVC-SUCCESS
018900               ADD 1 TO WS-TXN-REJECTED
019000               PERFORM 6900-DISPLAY-REJECT
019100           END-IF.
019200           PERFORM 1100-READ-NEXT-TRANSACTION.
019300      *
019400       3000-CREATE-PLAYER.
019500           IF WS-TXN-PLAYER-ID = SPACES OR
019600              WS-TXN-PLAYER-PASSWORD = SPACES
019700               MOVE 04 TO SVC-RETURN-CODE
019800           END-IF.
019900           IF SVC-SUCCESS
020000               MOVE WS-TXN-PLAYER-ID TO PLAYER-ID
020100               READ PLAYER-FILE.
020200               IF PLAYER-STATUS-1 = "0"
020300                   MOVE 05 TO SVC-RETURN-CODE
020400               ELSE
020500                   IF PLAYER-STATUS-1 NOT = "2"
020600                       MOVE "3000-CHK-DUPID" TO LOG-ERR-ROUTINE
020700                       MOVE PLAYER-FILE-STATUS TO LOG-ERR-STATUS
020800                       PERFORM DO-USERLOG-ERR
020900                   END-IF
021000               END-IF
021100           END-IF.
021200           IF SVC-SUCCESS
021300               MOVE WS-TXN-PLAYER-ID       TO PLAYER-ID
021400               MOVE WS-TXN-PLAYER-PASSWORD TO PLAYER-PASSWORD
021500               MOVE WS-STARTING-BALANCE    TO PLAYER-MONEY
021510               PERFORM 3050-SET-PLAYER-ACCRETED-FIELDS
021600               MOVE "NEW PLAYER - INSERT IT" TO LOGMSG-TEXT
021700               PERFORM DO-USERLOG
021800               PERFORM 3100-WRITE-PLAYER-REC
021900               ADD 1 TO WS-TXN-CREATED
022000           END-IF.
022010      *
022020       3050-SET-PLAYER-ACCRETED-FIELDS.
022030           MOVE ZEROS                     TO PLAYER-ENROLLED-DATE
022040                                              PLAYER-LAST-MAINT-DATE.
022050           MOVE SPACES                    TO PLAYER-LAST-MAINT-BY.
022060           MOVE WS-TXN-PLAYER-BRANCH-CODE  TO PLAYER-BRANCH-CODE.
022070           MOVE WS-TXN-PLAYER-REGION-CODE  TO PLAYER-REGION-CODE.
022080           MOVE WS-TXN-PLAYER-ACCOUNT-TYPE TO PLAYER-ACCOUNT-TYPE.
022090           MOVE WS-TXN-PLAYER-RISK-CLASS   TO PLAYER-RISK-CLASS.
022091           MOVE WS-TXN-PLAYER-CONTACT-NAME TO PLAYER-CONTACT-NAME.
022092           MOVE WS-TXN-PLAYER-CONTACT-AD1  TO PLAYER-CONTACT-ADDR-1.
022093           MOVE WS-TXN-PLAYER-CONTACT-AD2  TO PLAYER-CONTACT-ADDR-2.
022094           MOVE WS-TXN-PLAYER-CONTACT-CITY TO PLAYER-CONTACT-CITY.
022095           MOVE WS-TXN-PLAYER-CONTACT-ST   TO PLAYER-CONTACT-STATE.
022096           MOVE WS-TXN-PLAYER-CONTACT-ZIP  TO PLAYER-CONTACT-ZIP.
022097           MOVE WS-TXN-PLAYER-CONTACT-PHN  TO PLAYER-CONTACT-PHONE.
022098           MOVE ZEROS                     TO PLAYER-LIFETIME-BUYS
022099                                              PLAYER-LIFETIME-SELLS
022103                                              PLAYER-LIFETIME-FEES-PD.
022110      *
022200       3100-WRITE-PLAYER-REC.
022300           WRITE PLAYER-RECORD.
022400           IF PLAYER-STATUS-1 NOT = "0"
022500               MOVE "3100-WRITE-PLYR" TO LOG-ERR-ROUTINE
022600               MOVE PLAYER-FILE-STATUS TO LOG-ERR-STATUS
022700               PERFORM DO-USERLOG-ERR
022800           END-IF.
022900      *
023000       4000-UPDATE-PLAYER.
023100           IF WS-TXN-PLAYER-ID = SPACES
023200               MOVE 04 TO SVC-RETURN-CODE
023300           END-IF.
023400           IF SVC-SUCCESS
023500               PERFORM 4050-READ-PLAYER THRU 4050-READ-PLAYER-EXIT
023600           END-IF.
023700           IF SVC-SUCCESS
023800               MOVE WS-TXN-PLAYER-MONEY TO PLAYER-MONEY
023900               MOVE "PLAYER EXISTS - UPDATE IT" TO LOGMSG-TEXT
024000               PERFORM DO-USERLOG
024100               PERFORM 4100-DELETE-PLAYER-REC
024200               PERFORM 3100-WRITE-PLAYER-REC
024300               ADD 1 TO WS-TXN-UPDATED
024400           END-IF.
024500      *
024600       4050-READ-PLAYER.
024700           MOVE WS-TXN-PLAYER-ID TO PLAYER-ID.
024800           READ PLAYER-FILE.
024900           IF PLAYER-STATUS-1 = "0"
025000               MOVE REC-FOUND TO WS-LOOKUP-RESULT
025100           ELSE
025200               IF PLAYER-STATUS-1 = "2"
025300                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
025400                   MOVE 01 TO SVC-RETURN-CODE
025500                   GO TO 4050-READ-PLAYER-EXIT
025600               ELSE
025700                   MOVE "4050-READ-PLYR" TO LOG-ERR-ROUTINE
025800                   MOVE PLAYER-FILE-STATUS TO LOG-ERR-STATUS
025900                   PERFORM DO-USERLOG-ERR
026000                   MOVE 01 TO SVC-RETURN-CODE
026100               END-IF
026200           END-IF.
026300       4050-READ-PLAYER-EXIT.
026400           EXIT.
026500      *
026600       4100-DELETE-PLAYER-REC.
026700           DELETE PLAYER-FILE.
026800           IF PLAYER-STATUS-1 NOT = "0"
026900               MOVE "4100-DELETE-PLYR" TO LOG-ERR-ROUTINE
027000               MOVE PLAYER-FILE-STATUS TO LOG-ERR-STATUS
027100               PERFORM DO-USERLOG-ERR
027200           END-IF.
027300      *
027400       5000-DELETE-PLAYER.
027500           IF WS-TXN-PLAYER-ID = SPACES
027600               MOVE 04 TO SVC-RETURN-CODE
027700           END-IF.
027800           IF SVC-SUCCESS
027900               PERFORM 4050-READ-PLAYER THRU 4050-READ-PLAYER-EXIT
028000           END-IF.
028100           IF SVC-SUCCESS
028200               MOVE "PLAYER EXISTS - DELETE IT" TO LOGMSG-TEXT
028300               PERFORM DO-USERLOG
028400               PERFORM 4100-DELETE-PLAYER-REC
028500               ADD 1 TO WS-TXN-DELETED
028600           END-IF.
028700      *
028800       DO-USERLOG.
028900           DISPLAY LOGMSG.
029000      *
029100       DO-USERLOG-ERR.
029200           DISPLAY LOGMSG-ERR.
029300      *
029400       6900-DISPLAY-REJECT.
029500           DISPLAY "PLAYMNT - TRANSACTION REJECTED, ACTION = "
029600                   WS-TXN-ACTION " PLAYER-ID = " WS-TXN-PLAYER-ID
029700                   " RETURN CODE = " SVC-RETURN-CODE.
029800      *
029900       8000-CLOSE-FILES.
030000           CLOSE PLAYER-MAINT-FILE
030100                 PLAYER-FILE.
030200      *
030300       9000-DISPLAY-RUN-TOTALS.
030400           DISPLAY "PLAYMNT - TRANSACTIONS READ     = " WS-TXN-READ.
030500           DISPLAY "PLAYMNT - PLAYERS CREATED        = "
030600                   WS-TXN-CREATED.
030700           DISPLAY "PLAYMNT - PLAYERS UPDATED        = "
030800                   WS-TXN-UPDATED.
030900           DISPLAY "PLAYMNT - PLAYERS DELETED        = "
031000                   WS-TXN-DELETED.
031100           DISPLAY "PLAYMNT - TRANSACTIONS REJECTED  = "
031200                   WS-TXN-REJECTED.
