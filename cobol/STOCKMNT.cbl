000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    STOCKMNT.
000300       AUTHOR.        D C WEBER.
000400       INSTALLATION.  SYSTEMS GROUP - TRADING LEDGER PROJECT.
000500       DATE-WRITTEN.  02/09/89.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000800      *****************************************************************
000900      *                                                               *
001000      *   PROGRAM:  STOCKMNT                                         *
001100      *                                                               *
001200      *   FUNCTION:  MAINTAINS THE STOCK MASTER (STOCK-FILE) FROM     *
001300      *              ACTION-CODED TRANSACTIONS ON THE STOCK-MAINT-    *
001400      *              FILE - SMX-ACTION-CODE OF C/U/D SELECTS          *
001500      *              CREATE-STOCK, UPDATE-STOCK OR DELETE-STOCK.       *
001600      *              CREATE ASSIGNS THE NEXT SURROGATE STOCK-ID AND    *
001700      *              REJECTS A DUPLICATE STOCK-NAME; UPDATE AND        *
001800      *              DELETE REQUIRE AN EXISTING STOCK-ID.               *
001900      *                                                                *
002000      *              REPLACES THE OLD ATMI FUNDUPSR SERVER, WHICH      *
002100      *              UPSERTED UNCONDITIONALLY ON A READ/DELETE/WRITE   *
002200      *              PAIR WITH NO DUPLICATE-NAME CHECK AND NO          *
002300      *              SEPARATE CREATE-VS-UPDATE DISTINCTION - WE NOW    *
002400      *              NEED ALL THREE TO BEHAVE DIFFERENTLY SO THE       *
002500      *              ACTION CODE WAS BORROWED FROM THE CUSTOMER        *
002600      *              MAINTENANCE JOBS (SAME IDIOM AS THE ADD/         *
002700      *              UPDATE/DELETE CODES ON THE CUSTOMER FILE          *
002800      *              UPDATE STREAM).                                   *
002900      *                                                                *
003000      *****************************************************************
003100      *   CHANGE LOG                                                  *
003200      *   ------------------------------------------------------------*
003300      *   DATE       BY   TKT/REQ    DESCRIPTION                      *
003400      *   ---------  ---  ---------  -------------------------------- *
003500      *   02/09/89   DCW  REQ-0058   ORIGINAL PROGRAM, CONVERTED FROM  *
003600      *                              THE ATMI FUNDUPSR SERVER.         *
003700      *   06/02/92   DCW  REQ-0152   ADDED DUPLICATE STOCK-NAME CHECK  *
003800      *                              ON CREATE.                        *
003900      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE        *
004000      *                              FIELDS PROCESSED. NO CHANGE.      *
004100      *   07/19/01   RML  REQ-0261   NEXT-STOCK-ID NOW READ FROM THE   *
004200      *                              CONTROL FILE INSTEAD OF BEING     *
004300      *                              RESET TO 1 AT EACH RUN.           *
004400      *   09/18/06   RML  REQ-0334   CONVERTED FS-xxx-STATUS FIELDS TO *
004500      *                              TWO-BYTE STATUS-1/STATUS-2 GROUPS *
004600      *                              AND RESTORED THE DELETE-REC/      *
004700      *                              WRITE-REC UPDATE PATTERN ON       *
004800      *                              STOCK-FILE, SAME AS THE OLD ATMI  *
004900      *                              FUNDUPSR SERVER USED - A PLAIN    *
005000      *                              REWRITE LOST THE BEFORE-IMAGE     *
005100      *                              AUDIT TRAIL OPERATIONS WANTS.     *
005200      *   03/11/05   RML  REQ-0289   DROPPED THE STOCK-STATUS-BYTE     *
005300      *                              MOVE ON CREATE - THE FIELD ITSELF *
005400      *                              IS GONE FROM STOCKREC (SEE THAT   *
005500      *                              COPYBOOK'S LOG).                  *
005550      *   11/02/07   DCW  REQ-0351   NEXT-STOCK-ID WAS WRONGLY SET UP  *
005560      *                              AS COMP-3 - THIS IS A SURROGATE   *
005570      *                              COUNTER, NOT MONEY, SO IT NOW     *
005580      *                              MATCHES THE SHOP'S ONE BINARY     *
005590      *                              IDIOM, COMP-5, LIKE THE OLD ATMI   *
005595      *                              SERVERS USED FOR THEIR LENGTH     *
005596      *                              FIELDS.  ALSO DROPPED THE UNUSED   *
005597      *                              RUN-TOTALS, PRICE-WORK-AREA AND    *
005598      *                              CURRENT-TXN REDEFINES - NOBODY     *
005599      *                              EVER MOVED A THING INTO THEM.      *
005601      *   11/16/07   DCW  REQ-0358   REINSTATED THE RUN-TOTALS-EDIT,   *
005602      *                              PRICE-WORK-AREA/PRICE-DISPLAY-    *
005603      *                              AREA AND CURRENT-TXN-OVERLAY      *
005604      *                              REDEFINES DROPPED UNDER REQ-0351. *
005605      *                              STANDARDS REVIEW 11-14 RULED      *
005606      *                              BUFFER OVERLAYS ARE DOCUMENTATION *
005607      *                              AND ARE KEPT ON FILE REGARDLESS   *
005608      *                              OF WHETHER A MOVE TARGETS THEM    *
005609      *                              THIS PASS.  PRICE-WORK-AREA NOW   *
005610      *                              CARRIES PLAIN DISPLAY, NOT        *
005611      *                              COMP-3, TO MATCH THE REQ-0351     *
005612      *                              STANDARD.                         *
005614      *   11/16/07   DCW  REQ-0359   WIDENED STOCKREC AND STKMNTXN TO  *
005615      *                              CARRY EXCHANGE/SECTOR CODES,      *
005616      *                              DIVIDEND RATE, SHARES OUTSTANDING *
005617      *                              AND RISK RATING OFF THE CREATE    *
005618      *                              TRANSACTION, PLUS 52-WK HIGH/LOW, *
005619      *                              LISTED/LAST-MAINT DATES, LAST-    *
005620      *                              MAINT-BY AND LIFETIME BUY/SELL    *
005621      *                              COUNTS.  THE LATTER GROUP IS SET  *
005622      *                              BY THE SYSTEM AT CREATE TIME ONLY *
005623      *                              AND IS NOT CARRIED ON THE         *
005624      *                              TRANSACTION RECORD.  NEW          *
005625      *                              3150-SET-STOCK-ACCRETED-FIELDS    *
005626      *                              PARAGRAPH PERFORMED FROM          *
005627      *                              3000-CREATE-STOCK TO POPULATE     *
005628      *                              THE ACCRETED GROUP.               *
005630      *****************************************************************
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SOURCE-COMPUTER.  USL-486.
006000       OBJECT-COMPUTER.  USL-486.
006100       SPECIAL-NAMES.
006200           C01 IS TOP-OF-FORM.
006300      *
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT STOCK-MAINT-FILE    ASSIGN TO STOCKTXN
006700               ORGANIZATION IS SEQUENTIAL
006800               STATUS MAINT-FILE-STATUS.
006900      *
007000           SELECT STOCK-FILE          ASSIGN TO STOCKMST
007100               ORGANIZATION IS INDEXED
007200               ACCESS MODE IS DYNAMIC
007300               RECORD KEY IS STOCK-ID
007400               STATUS STOCK-FILE-STATUS.
007500      *
007600           SELECT STOCK-NAME-INDEX    ASSIGN TO STOCKNDX
007700               ORGANIZATION IS INDEXED
007800               ACCESS MODE IS DYNAMIC
007900               RECORD KEY IS SNX-STOCK-NAME
008000               STATUS SNX-FILE-STATUS.
008100      *
008200           SELECT CONTROL-FILE        ASSIGN TO STOCKCTL
008300               ORGANIZATION IS INDEXED
008400               ACCESS MODE IS DYNAMIC
008500               RECORD KEY IS CTL-KEY
008600               STATUS CTL-FILE-STATUS.
008700      *
008800       DATA DIVISION.
008900       FILE SECTION.
009000      *
009100       FD  STOCK-MAINT-FILE
009200           RECORDING MODE IS F.
009300       COPY STKMNTXN.
009400      *
009500       FD  STOCK-FILE
009600           RECORD CONTAINS 150 CHARACTERS.
009700       COPY STOCKREC.
009800      *
009900       FD  STOCK-NAME-INDEX
010000           RECORD CONTAINS 50 CHARACTERS.
010100       01  STOCK-NAME-INDEX-RECORD.
010200           05  SNX-STOCK-NAME             PIC X(40).
010300           05  SNX-STOCK-ID               PIC 9(9).
010400           05  FILLER                     PIC X(01).
010500      *
010600       FD  CONTROL-FILE
010700           RECORD CONTAINS 20 CHARACTERS.
010800       01  CONTROL-FILE-RECORD.
010900           05  CTL-KEY                    PIC X(08) VALUE
011000                   "STOCKNXT".
011100           05  CTL-NEXT-STOCK-ID          PIC 9(9).
011200           05  FILLER                     PIC X(03).
011300      *
011400       WORKING-STORAGE SECTION.
011500      *****************************************************************
011600      * FILE STATUS GROUPS - ONE TWO-BYTE GROUP PER FILE, EXACTLY AS  *
011700      * THE SHOP'S OLD ATMI SERVERS CARRIED THEIRS.                   *
011800      *****************************************************************
011900       01  MAINT-FILE-STATUS.
012000           05  MAINT-STATUS-1             PIC X.
012100           05  MAINT-STATUS-2             PIC X.
012200       01  STOCK-FILE-STATUS.
012300           05  STOCK-STATUS-1             PIC X.
012400           05  STOCK-STATUS-2             PIC X.
012500       01  SNX-FILE-STATUS.
012600           05  SNX-STATUS-1               PIC X.
012700           05  SNX-STATUS-2               PIC X.
012800       01  CTL-FILE-STATUS.
012900           05  CTL-STATUS-1               PIC X.
013000           05  CTL-STATUS-2               PIC X.
013100      *****************************************************************
013200      * INTERNAL LOOKUP-RESULT FLAGS - SAME 77-LEVELS THE OLD BUYSR   *
013300      * AND FUNDPRSR SERVERS CARRIED.                                 *
013400      *****************************************************************
013500       77  REC-FOUND                      PIC S9(9) COMP-5 VALUE 1.
013600       77  REC-NOT-FOUND                  PIC S9(9) COMP-5 VALUE 2.
013700       01  WS-LOOKUP-RESULT               PIC S9(9) COMP-5 VALUE 0.
013800      *****************************************************************
013900      * SERVICE RESULT RETURNED TO THE CALLING JOB STEP               *
014000      *****************************************************************
014100       COPY SVCRTN.
014200      *****************************************************************
014300      * OPERATOR LOG RECORDS - RESTATED FROM THE OLD LOGREC/LOGMSG/    *
014400      * LOGMSG-ERR CALL "USERLOG" RECORDS.                            *
014500      *****************************************************************
014600       01  LOGMSG.
014700           05  FILLER                    PIC X(11) VALUE "STOCKMNT =>".
014800           05  LOGMSG-TEXT                PIC X(50).
014900       01  LOGMSG-ERR.
015000           05  FILLER                   PIC X(15) VALUE "STOCKMNT ERR =>".
015100           05  LOG-ERR-ROUTINE            PIC X(17).
015200           05  FILLER                    PIC X(11) VALUE " FAILED ST=".
015300           05  LOG-ERR-STATUS             PIC X(02).
015400      *****************************************************************
015500      * WORKING FIELDS                                               *
015600      *****************************************************************
015700       01  WS-SWITCHES.
015800           05  WS-MAINT-EOF               PIC X(01) VALUE 'N'.
015900               88  MAINT-FILE-AT-EOF          VALUE 'Y'.
016000       01  WS-NEXT-STOCK-ID               PIC 9(9) COMP-5 VALUE 0.
016100      *****************************************************************
016200      * RUN-TOTALS FOR THE END-OF-JOB DISPLAY                         *
016300      *****************************************************************
016400       01  WS-RUN-TOTALS.
016500           05  WS-TXN-READ                PIC 9(9) COMP VALUE 0.
016600           05  WS-TXN-CREATED             PIC 9(9) COMP VALUE 0.
016700           05  WS-TXN-UPDATED             PIC 9(9) COMP VALUE 0.
016800           05  WS-TXN-DELETED             PIC 9(9) COMP VALUE 0.
016900           05  WS-TXN-REJECTED            PIC 9(9) COMP VALUE 0.
017000      *****************************************************************
017100      * ALTERNATE VIEWS USED BY THE POSTING AND DISPLAY LOGIC         *
017200      *****************************************************************
017300       01  WS-RUN-TOTALS-EDIT REDEFINES WS-RUN-TOTALS.
017400           05  FILLER                     PIC 9(9).
017500           05  FILLER                     PIC 9(9).
017600           05  FILLER                     PIC 9(9).
017700           05  FILLER                     PIC 9(9).
017800           05  FILLER                     PIC 9(9).
017900       01  WS-PRICE-WORK-AREA             PIC S9(9)V99 VALUE 0.
018000       01  WS-PRICE-DISPLAY-AREA REDEFINES WS-PRICE-WORK-AREA
018010                                          PIC S9(9)V99.
018200      *****************************************************************
018300      * CURRENT TRANSACTION WORKING COPY                               *
018400      *****************************************************************
018500       01  WS-CURRENT-TXN.
018600           05  WS-TXN-ACTION              PIC X(01).
018700           05  WS-TXN-STOCK-ID            PIC 9(9).
018800           05  WS-TXN-STOCK-NAME          PIC X(40).
018900           05  WS-TXN-STOCK-PRICE         PIC S9(9)V99.
018910           05  WS-TXN-STOCK-EXCHANGE-CODE PIC X(04).
018920           05  WS-TXN-STOCK-SECTOR-CODE   PIC X(02).
018930           05  WS-TXN-STOCK-DIVIDEND-RATE PIC S9(03)V99.
018940           05  WS-TXN-STOCK-SHARES-OUT    PIC 9(09).
018950           05  WS-TXN-STOCK-RISK-RATING   PIC X(01).
019000       01  WS-CURRENT-TXN-OVERLAY REDEFINES WS-CURRENT-TXN.
019010           05  FILLER                     PIC X(82).
019200      *
019300       LINKAGE SECTION.
019400      *
019500       PROCEDURE DIVISION.
019600      *
019700       0000-MAIN-LINE.
019800           PERFORM 1000-OPEN-FILES.
019900           PERFORM 2000-PROCESS-TRANSACTIONS
020000               UNTIL MAINT-FILE-AT-EOF.
020100           PERFORM 8000-CLOSE-FILES.
020200           PERFORM 9000-DISPLAY-RUN-TOTALS.
020300           GOBACK.
020400      *
020500       1000-OPEN-FILES.
020600           OPEN INPUT  STOCK-MAINT-FILE.
020700           OPEN I-O    STOCK-FILE
020800                       STOCK-NAME-INDEX
020900                       CONTROL-FILE.
021000           MOVE "STOCKNXT" TO CTL-KEY.
021100           READ CONTROL-FILE.
021200           IF CTL-STATUS-1 = "0"
021300               MOVE CTL-NEXT-STOCK-ID TO WS-NEXT-STOCK-ID
021400           ELSE
021500               MOVE 1 TO WS-NEXT-STOCK-ID
021600           END-IF.
021700           PERFORM 1100-READ-NEXT-TRANSACTION.
021800      *
021900       1100-READ-NEXT-TRANSACTION.
022000           READ STOCK-MAINT-FILE INTO WS-CURRENT-TXN
022100               AT END
022200                   MOVE 'Y' TO WS-MAINT-EOF
022300               NOT AT END
022400                   ADD 1 TO WS-TXN-READ
022500           END-READ.
022600      *
022700       2000-PROCESS-TRANSACTIONS.
022800           MOVE 0 TO SVC-RETURN-CODE.
022900           EVALUATE WS-TXN-ACTION
023000               WHEN 'C'
023100                   PERFORM 3000-CREATE-STOCK
023200               WHEN 'U'
023300                   PERFORM 4000-UPDATE-STOCK
023400               WHEN 'D'
023500                   PERFORM 5000-DELETE-STOCK
023600               WHEN OTHER
023700                   MOVE 04 TO SVC-RETURN-CODE
023800           END-EVALUATE.
023900           IF NOT SVC-SUCCESS
024000               ADD 1 TO WS-TXN-REJECTED
024100               PERFORM 6900-DISPLAY-REJECT
024200           END-IF.
024300           PERFORM 1100-READ-NEXT-TRANSACTION.
024400      *
024500       3000-CREATE-STOCK.
024600           IF WS-TXN-STOCK-NAME = SPACES
024700               MOVE 04 TO SVC-RETURN-CODE
024800           END-IF.
024900           IF SVC-SUCCESS AND WS-TXN-STOCK-PRICE NOT > 0
025000               MOVE 04 TO SVC-RETURN-CODE
025100           END-IF.
025200           IF SVC-SUCCESS
025300               PERFORM 3100-CHECK-DUPLICATE-NAME THRU
025400                       3100-CHECK-DUPLICATE-NAME-EXIT
025500           END-IF.
025600           IF SVC-SUCCESS
025700               ADD 1 TO WS-NEXT-STOCK-ID
025800               MOVE WS-NEXT-STOCK-ID  TO STOCK-ID
025900               MOVE WS-TXN-STOCK-NAME TO STOCK-NAME
026000               MOVE WS-TXN-STOCK-PRICE TO STOCK-PRICE
026010               PERFORM 3150-SET-STOCK-ACCRETED-FIELDS
026100               MOVE "NEW STOCK - INSERT IT" TO LOGMSG-TEXT
026200               PERFORM DO-USERLOG
026300               PERFORM 3200-WRITE-STOCK-REC
026400               MOVE STOCK-NAME TO SNX-STOCK-NAME
026500               MOVE STOCK-ID   TO SNX-STOCK-ID
026600               PERFORM 3300-WRITE-NAME-INDEX-REC
026700               MOVE WS-NEXT-STOCK-ID TO CTL-NEXT-STOCK-ID
026800               PERFORM 3400-DELETE-CONTROL-REC
026900               PERFORM 3500-WRITE-CONTROL-REC
027000               ADD 1 TO WS-TXN-CREATED
027100           END-IF.
027200      *
027300       3100-CHECK-DUPLICATE-NAME.
027400           MOVE WS-TXN-STOCK-NAME TO SNX-STOCK-NAME.
027500           READ STOCK-NAME-INDEX.
027600           IF SNX-STATUS-1 = "0"
027700               MOVE 05 TO SVC-RETURN-CODE
027800               GO TO 3100-CHECK-DUPLICATE-NAME-EXIT
027900           END-IF.
028000           IF SNX-STATUS-1 NOT = "2"
028100               MOVE "3100-CHK-DUPNAME" TO LOG-ERR-ROUTINE
028200               MOVE SNX-FILE-STATUS TO LOG-ERR-STATUS
028300               PERFORM DO-USERLOG-ERR
028400           END-IF.
028500       3100-CHECK-DUPLICATE-NAME-EXIT.
028600           EXIT.
028605      *
028610       3150-SET-STOCK-ACCRETED-FIELDS.
028611           MOVE WS-TXN-STOCK-EXCHANGE-CODE TO STOCK-EXCHANGE-CODE.
028612           MOVE WS-TXN-STOCK-SECTOR-CODE   TO STOCK-SECTOR-CODE.
028613           MOVE WS-TXN-STOCK-DIVIDEND-RATE TO STOCK-DIVIDEND-RATE.
028614           MOVE WS-TXN-STOCK-SHARES-OUT    TO STOCK-SHARES-OUTSTANDING.
028615           MOVE WS-TXN-STOCK-RISK-RATING   TO STOCK-RISK-RATING.
028616           MOVE ZEROS                      TO STOCK-LISTED-DATE
028617                                               STOCK-LAST-MAINT-DATE.
028618           MOVE SPACES                     TO STOCK-LAST-MAINT-BY.
028619           MOVE STOCK-PRICE                TO STOCK-52-WK-HIGH
028621                                               STOCK-52-WK-LOW.
028623           SET STOCK-STATUS-ACTIVE         TO TRUE.
028625           MOVE ZEROS                      TO STOCK-LIFETIME-BUYS
028627                                               STOCK-LIFETIME-SELLS.
028630      *
028800       3200-WRITE-STOCK-REC.
028900           WRITE STOCK-RECORD.
029000           IF STOCK-STATUS-1 NOT = "0"
029100               MOVE "3200-WRITE-STOCK" TO LOG-ERR-ROUTINE
029200               MOVE STOCK-FILE-STATUS TO LOG-ERR-STATUS
029300               PERFORM DO-USERLOG-ERR
029400           END-IF.
029500      *
029600       3300-WRITE-NAME-INDEX-REC.
029700           WRITE STOCK-NAME-INDEX-RECORD.
029800           IF SNX-STATUS-1 NOT = "0"
029900               MOVE "3300-WRITE-SNX" TO LOG-ERR-ROUTINE
030000               MOVE SNX-FILE-STATUS TO LOG-ERR-STATUS
030100               PERFORM DO-USERLOG-ERR
030200           END-IF.
030300      *
030400       3400-DELETE-CONTROL-REC.
030500           DELETE CONTROL-FILE.
030600           IF CTL-STATUS-1 NOT = "0" AND CTL-STATUS-1 NOT = "2"
030700               MOVE "3400-DELETE-CTL" TO LOG-ERR-ROUTINE
030800               MOVE CTL-FILE-STATUS TO LOG-ERR-STATUS
030900               PERFORM DO-USERLOG-ERR
031000           END-IF.
031100      *
031200       3500-WRITE-CONTROL-REC.
031300           WRITE CONTROL-FILE-RECORD.
031400           IF CTL-STATUS-1 NOT = "0"
031500               MOVE "3500-WRITE-CTL" TO LOG-ERR-ROUTINE
031600               MOVE CTL-FILE-STATUS TO LOG-ERR-STATUS
031700               PERFORM DO-USERLOG-ERR
031800           END-IF.
031900      *
032000       4000-UPDATE-STOCK.
032100           IF WS-TXN-STOCK-ID = 0
032200               MOVE 04 TO SVC-RETURN-CODE
032300           END-IF.
032400           IF SVC-SUCCESS AND WS-TXN-STOCK-NAME = SPACES
032500               MOVE 04 TO SVC-RETURN-CODE
032600           END-IF.
032700           IF SVC-SUCCESS AND WS-TXN-STOCK-PRICE NOT > 0
032800               MOVE 04 TO SVC-RETURN-CODE
032900           END-IF.
033000           IF SVC-SUCCESS
033100               PERFORM 4050-READ-STOCK THRU 4050-READ-STOCK-EXIT
033200           END-IF.
033300           IF SVC-SUCCESS
033400               MOVE "STOCK EXISTS - UPDATE IT" TO LOGMSG-TEXT
033500               PERFORM DO-USERLOG
033600               PERFORM 4100-DELETE-OLD-NAME-INDEX
033700               PERFORM 4200-DELETE-STOCK-REC
033800               MOVE WS-TXN-STOCK-NAME  TO STOCK-NAME
033900               MOVE WS-TXN-STOCK-PRICE TO STOCK-PRICE
034000               PERFORM 3200-WRITE-STOCK-REC
034100               MOVE STOCK-NAME TO SNX-STOCK-NAME
034200               MOVE STOCK-ID   TO SNX-STOCK-ID
034300               PERFORM 3300-WRITE-NAME-INDEX-REC
034400               ADD 1 TO WS-TXN-UPDATED
034500           END-IF.
034600      *
034700       4050-READ-STOCK.
034800           MOVE WS-TXN-STOCK-ID TO STOCK-ID.
034900           READ STOCK-FILE.
035000           IF STOCK-STATUS-1 = "0"
035100               MOVE REC-FOUND TO WS-LOOKUP-RESULT
035200           ELSE
035300               IF STOCK-STATUS-1 = "2"
035400                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
035500                   MOVE 01 TO SVC-RETURN-CODE
035600                   GO TO 4050-READ-STOCK-EXIT
035700               ELSE
035800                   MOVE "4050-READ-STOCK" TO LOG-ERR-ROUTINE
035900                   MOVE STOCK-FILE-STATUS TO LOG-ERR-STATUS
036000                   PERFORM DO-USERLOG-ERR
036100                   MOVE 01 TO SVC-RETURN-CODE
036200               END-IF
036300           END-IF.
036400       4050-READ-STOCK-EXIT.
036500           EXIT.
036600      *
036700       4100-DELETE-OLD-NAME-INDEX.
036800           MOVE STOCK-NAME TO SNX-STOCK-NAME.
036900           DELETE STOCK-NAME-INDEX.
037000           IF SNX-STATUS-1 NOT = "0" AND SNX-STATUS-1 NOT = "2"
037100               MOVE "4100-DELETE-SNX" TO LOG-ERR-ROUTINE
037200               MOVE SNX-FILE-STATUS TO LOG-ERR-STATUS
037300               PERFORM DO-USERLOG-ERR
037400           END-IF.
037500      *
037600       4200-DELETE-STOCK-REC.
037700           DELETE STOCK-FILE.
037800           IF STOCK-STATUS-1 NOT = "0"
037900               MOVE "4200-DELETE-STOCK" TO LOG-ERR-ROUTINE
038000               MOVE STOCK-FILE-STATUS TO LOG-ERR-STATUS
038100               PERFORM DO-USERLOG-ERR
038200           END-IF.
038300      *
038400       5000-DELETE-STOCK.
038500           IF WS-TXN-STOCK-ID = 0
038600               MOVE 04 TO SVC-RETURN-CODE
038700           END-IF.
038800           IF SVC-SUCCESS
038900               PERFORM 4050-READ-STOCK THRU 4050-READ-STOCK-EXIT
039000           END-IF.
039100           IF SVC-SUCCESS
039200               MOVE "STOCK EXISTS - DELETE IT" TO LOGMSG-TEXT
039300               PERFORM DO-USERLOG
039400               MOVE STOCK-NAME TO SNX-STOCK-NAME
039500               PERFORM 4100-DELETE-OLD-NAME-INDEX
039600               PERFORM 4200-DELETE-STOCK-REC
039700               ADD 1 TO WS-TXN-DELETED
039800           END-IF.
039900      *
040000       DO-USERLOG.
040100           DISPLAY LOGMSG.
040200      *
040300       DO-USERLOG-ERR.
040400           DISPLAY LOGMSG-ERR.
040500      *
040600       6900-DISPLAY-REJECT.
040700           DISPLAY "STOCKMNT - TRANSACTION REJECTED, ACTION = "
040800                   WS-TXN-ACTION " STOCK-ID = " WS-TXN-STOCK-ID
040900                   " RETURN CODE = " SVC-RETURN-CODE.
041000      *
041100       8000-CLOSE-FILES.
041200           CLOSE STOCK-MAINT-FILE
041300                 STOCK-FILE
041400                 STOCK-NAME-INDEX
041500                 CONTROL-FILE.
041600      *
041700       9000-DISPLAY-RUN-TOTALS.
041800           DISPLAY "STOCKMNT - TRANSACTIONS READ     = " WS-TXN-READ.
041900           DISPLAY "STOCKMNT - STOCKS CREATED         = "
042000                   WS-TXN-CREATED.
042100           DISPLAY "STOCKMNT - STOCKS UPDATED         = "
042200                   WS-TXN-UPDATED.
042300           DISPLAY "STOCKMNT - STOCKS DELETED         = "
042400                   WS-TXN-DELETED.
042500           DISPLAY "STOCKMNT - TRANSACTIONS REJECTED  = "
042600                   WS-TXN-REJECTED.
