000100      *****************************************************************
000200      *                                                               *
000300      *   COPYBOOK:  STOCKREC                                        *
000400      *   TITLE   :  STOCK MASTER RECORD LAYOUT                      *
000500      *                                                               *
000600      *   DESCRIPTION:  ONE ENTRY PER STOCK IN THE GAME'S FIXED       *
000700      *                 TRADING CATALOG.  KEYED BY STOCK-ID ON THE    *
000800      *                 STOCK-FILE (ORGANIZATION INDEXED).  STOCK-ID  *
000900      *                 IS A SEQUENTIAL SURROGATE ASSIGNED BY         *
001000      *                 STOCKMNT AT CREATE TIME - NOT SUPPLIED BY     *
001100      *                 THE CALLER.                                  *
001200      *                                                               *
001300      *   RECORD LENGTH:  150 BYTES, FIXED                            *
001400      *                                                               *
001500      *****************************************************************
001600      *   CHANGE LOG                                                 *
001700      *   ----------------------------------------------------------- *
001800      *   DATE       BY   TKT/REQ    DESCRIPTION                     *
001900      *   ---------  ---  ---------  ------------------------------- *
002000      *   11/03/88   JHS  REQ-0041   ORIGINAL COPYBOOK.               *
002100      *   06/02/92   DCW  REQ-0152   STOCK-NAME WIDENED TO X(40) FOR  *
002200      *                              LONGER ISSUER NAMES.             *
002300      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE       *
002400      *                              FIELDS ON THIS RECORD. NO CHG.   *
002500      *   07/19/01   RML  REQ-0261   ADDED STOCK-STATUS-BYTE FOR      *
002600      *                              DELISTED-STOCK TRACKING.         *
002700      *   03/11/05   RML  REQ-0289   DROPPED STOCK-STATUS-BYTE - IT    *
002800      *                              WAS SET AT CREATE TIME AND NEVER  *
002900      *                              TESTED ANYWHERE - DELETE-STOCK    *
003000      *                              PHYSICALLY REMOVES THE RECORD     *
003100      *                              RATHER THAN FLAGGING IT DELISTED. *
003200      *                              FILLER WIDENED TO HOLD THE SLOT.  *
003210      *   11/16/07   RML  REQ-0359   WIDENED THE RECORD TO CARRY THE   *
003220      *                              EXCHANGE/SECTOR CODES, 52-WEEK    *
003230      *                              HIGH/LOW, DIVIDEND RATE, SHARES   *
003240      *                              OUTSTANDING AND A RISK RATING     *
003250      *                              RESEARCH HAS BEEN TRACKING ON     *
003260      *                              THE SIDE SINCE THE CATALOG WENT   *
003270      *                              ON-LINE, PLUS AUDIT DATES AND     *
003280      *                              LIFETIME ACTIVITY COUNTERS, PER   *
003290      *                              STANDARDS REVIEW 11-14.           *
003300      *****************************************************************
003400       01  STOCK-RECORD.
003500      *--------------------------------------------------------------*
003600      *    PRIMARY KEY GROUP  (SURROGATE, ASSIGNED SEQUENTIALLY)      *
003700      *--------------------------------------------------------------*
003800           05  STOCK-KEY.
003900               10  STOCK-ID                   PIC 9(9).
004000      *--------------------------------------------------------------*
004100      *    NON-KEY DATA GROUP                                        *
004200      *--------------------------------------------------------------*
004300           05  STOCK-DATA.
004400               10  STOCK-NAME                 PIC X(40).
004500               10  STOCK-PRICE                 PIC S9(9)V99.
004510               10  STOCK-EXCHANGE-CODE         PIC X(04).
004520               10  STOCK-SECTOR-CODE           PIC X(02).
004530               10  STOCK-LISTED-DATE           PIC 9(06).
004540               10  STOCK-LAST-MAINT-DATE       PIC 9(06).
004550               10  STOCK-LAST-MAINT-BY         PIC X(04).
004560               10  STOCK-52-WK-HIGH            PIC S9(09)V99.
004570               10  STOCK-52-WK-LOW             PIC S9(09)V99.
004580               10  STOCK-DIVIDEND-RATE         PIC S9(03)V99.
004590               10  STOCK-SHARES-OUTSTANDING    PIC 9(09).
004600               10  STOCK-TRADING-STATUS        PIC X(01).
004610                   88  STOCK-STATUS-ACTIVE         VALUE 'A'.
004620                   88  STOCK-STATUS-HALTED         VALUE 'H'.
004630                   88  STOCK-STATUS-DELISTED       VALUE 'D'.
004640               10  STOCK-RISK-RATING           PIC X(01).
004650                   88  STOCK-RISK-LOW              VALUE '1'.
004660                   88  STOCK-RISK-MEDIUM           VALUE '2'.
004670                   88  STOCK-RISK-HIGH             VALUE '3'.
004680               10  STOCK-LIFETIME-BUYS         PIC 9(07).
004690               10  STOCK-LIFETIME-SELLS        PIC 9(07).
004700           05  FILLER                         PIC X(16).
