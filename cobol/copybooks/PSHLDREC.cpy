000100      *****************************************************************
000200      *                                                               *
000300      *   COPYBOOK:  PSHLDREC                                        *
000400      *   TITLE   :  PLAYER-STOCK HOLDING RECORD LAYOUT               *
000500      *                                                               *
000600      *   DESCRIPTION:  ONE ENTRY PER (PLAYER, STOCK) PAIR THE        *
000700      *                 PLAYER CURRENTLY HOLDS SHARES OF.  KEYED BY   *
000800      *                 THE COMPOSITE (PS-PLAYER-ID, PS-STOCK-ID) ON  *
000900      *                 THE PLAYER-STOCK-FILE (ORGANIZATION INDEXED). *
001000      *                 THERE IS AT MOST ONE ROW PER PAIR.  A ROW IS  *
001100      *                 REMOVED BY STKSELL WHEN PS-QUANTITY REACHES   *
001200      *                 ZERO - IT IS NEVER LEFT ON FILE AT ZERO.      *
001300      *                                                               *
001400      *   RECORD LENGTH:  100 BYTES, FIXED                            *
001500      *                                                               *
001600      *****************************************************************
001700      *   CHANGE LOG                                                 *
001800      *   ----------------------------------------------------------- *
001900      *   DATE       BY   TKT/REQ    DESCRIPTION                     *
002000      *   ---------  ---  ---------  ------------------------------- *
002100      *   11/10/88   JHS  REQ-0041   ORIGINAL COPYBOOK.               *
002200      *   04/17/91   DCW  REQ-0118   SPLIT COMPOSITE KEY INTO TWO     *
002300      *                              10-LEVEL ITEMS UNDER PS-KEY.     *
002400      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE       *
002500      *                              FIELDS ON THIS RECORD. NO CHG.   *
002510      *   11/16/07   RML  REQ-0359   WIDENED THE RECORD TO CARRY       *
002520      *                              AVERAGE COST, ACQUIRE/LAST-TRADE *
002530      *                              DATES, A REALIZED GAIN/LOSS       *
002540      *                              RUNNING FIGURE AND THE HOLDING    *
002550      *                              STATUS BYTE, PER STANDARDS        *
002560      *                              REVIEW 11-14.                     *
002600      *****************************************************************
002700       01  PLAYER-STOCK-RECORD.
002800      *--------------------------------------------------------------*
002900      *    COMPOSITE PRIMARY KEY GROUP                               *
003000      *--------------------------------------------------------------*
003100           05  PS-KEY.
003200               10  PS-PLAYER-ID               PIC X(20).
003300               10  PS-STOCK-ID                 PIC 9(9).
003400      *--------------------------------------------------------------*
003500      *    NON-KEY DATA GROUP                                        *
003600      *--------------------------------------------------------------*
003700           05  PS-DATA.
003800               10  PS-QUANTITY                PIC 9(9).
003810               10  PS-AVERAGE-COST            PIC S9(9)V99.
003820               10  PS-FIRST-ACQUIRED-DATE     PIC 9(06).
003830               10  PS-LAST-TRADE-DATE         PIC 9(06).
003840               10  PS-LAST-MAINT-BY           PIC X(04).
003850               10  PS-REALIZED-GAIN-LOSS      PIC S9(09)V99.
003860               10  PS-HOLDING-STATUS          PIC X(01).
003870                   88  PS-STATUS-OPEN             VALUE 'O'.
003880                   88  PS-STATUS-CLOSED           VALUE 'C'.
003900           05  FILLER                         PIC X(23).
