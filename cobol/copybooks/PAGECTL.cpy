000100      *****************************************************************
000200      *                                                               *
000300      *   COPYBOOK:  PAGECTL                                         *
000400      *   TITLE   :  PAGED-LISTING CONTROL RECORD                     *
000500      *                                                               *
000600      *   DESCRIPTION:  INPUT PARAMETERS FOR GET-ALL-PLAYERS AND      *
000700      *                 GET-ALL-STOCKS.  PGC-OFFSET IS A ZERO-BASED   *
000800      *                 STARTING RECORD INDEX INTO THE MASTER FILE'S  *
000900      *                 NATURAL SEQUENCE; PGC-COUNT IS THE MAXIMUM    *
001000      *                 NUMBER OF RECORDS TO RETURN FROM THAT POINT.  *
001100      *                                                               *
001200      *   RECORD LENGTH:  16 BYTES, FIXED                             *
001300      *                                                               *
001400      *****************************************************************
001500      *   CHANGE LOG                                                 *
001600      *   ----------------------------------------------------------- *
001700      *   DATE       BY   TKT/REQ    DESCRIPTION                     *
001800      *   ---------  ---  ---------  ------------------------------- *
001900      *   03/21/90   DCW  REQ-0096   ORIGINAL COPYBOOK.               *
002000      *****************************************************************
002100       01  PAGE-CONTROL-RECORD.
002200           05  PGC-OFFSET                     PIC 9(9)  COMP.
002300           05  PGC-COUNT                      PIC 9(9)  COMP.
002400           05  FILLER                         PIC X(06).
