000100      *****************************************************************
000200      *                                                               *
000300      *   COPYBOOK:  SVCRTN                                          *
000400      *   TITLE   :  SERVICE RETURN-CODE RECORD                       *
000500      *                                                               *
000600      *   DESCRIPTION:  RESULT CODE RETURNED BY EVERY STOCKAPP BATCH  *
000700      *                 POSTING/MAINTENANCE/INQUIRY PROGRAM IN ITS    *
000800      *                 WORKING-STORAGE.  REPLACES THE TPSUCCESS/     *
000900      *                 TPFAIL ATMI RETURN MECHANISM THE OLD FUNDPRSR/*
001000      *                 FUNDUPSR SERVERS USED - THERE IS NO ATMI      *
001100      *                 LAYER LEFT TO CARRY A RETURN CODE FOR US.     *
001200      *                 THE REC-FOUND/REC-NOT-FOUND 77-LEVELS ARE     *
001250      *                 STILL CARRIED LOCALLY IN EACH PROGRAM FOR     *
001270      *                 INTERNAL LOOKUP RESULTS - THIS RECORD IS ONLY *
001280      *                 THE CALLER-FACING BUSINESS OUTCOME CODE.      *
001300      *                                                               *
001400      *   RECORD LENGTH:  4 BYTES, FIXED                              *
001500      *                                                               *
001600      *****************************************************************
001700      *   CHANGE LOG                                                 *
001800      *   ----------------------------------------------------------- *
001900      *   DATE       BY   TKT/REQ    DESCRIPTION                     *
002000      *   ---------  ---  ---------  ------------------------------- *
002100      *   02/09/89   JHS  REQ-0058   ORIGINAL COPYBOOK.               *
002200      *   07/19/01   RML  REQ-0261   ADDED NOT-AUTHENTICATED FOR      *
002300      *                              PLAYLOGN.                        *
002400      *****************************************************************
002500       01  SERVICE-RETURN-RECORD.
002600           05  SVC-RETURN-CODE                PIC 9(02) COMP.
002700               88  SVC-SUCCESS                    VALUE 00.
002800               88  SVC-DATA-NOT-FOUND             VALUE 01.
002900               88  SVC-INSUFFICIENT-FUNDS         VALUE 02.
003000               88  SVC-INSUFFICIENT-QUANTITY      VALUE 03.
003100               88  SVC-PARAMETER-MISSED           VALUE 04.
003200               88  SVC-DATA-DUPLICATED            VALUE 05.
003300               88  SVC-NOT-AUTHENTICATED          VALUE 06.
003400           05  FILLER                         PIC X(02).
