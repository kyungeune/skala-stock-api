000100      *****************************************************************
000200      *                                                               *
000300      *   COPYBOOK:  STKORDER                                        *
000400      *   TITLE   :  STOCK ORDER TRANSACTION RECORD LAYOUT            *
000500      *                                                               *
000600      *   DESCRIPTION:  ONE ENTRY PER BUY OR SELL REQUEST.  READ      *
000700      *                 SEQUENTIALLY, IN ARRIVAL ORDER, OFF THE       *
000800      *                 STOCK-ORDER-FILE BY STKBUY (BUYORD.IT) AND    *
000900      *                 STKSELL (SELORD.IT).  THE ORDER ITSELF        *
001000      *                 CARRIES NO BUY/SELL FLAG - WHICH SIDE OF THE  *
001100      *                 TRADE AN ORDER IS ON IS DETERMINED BY WHICH   *
001200      *                 DATASET IT ARRIVED ON, NOT BY A DATA FIELD.   *
001300      *                                                               *
001400      *   RECORD LENGTH:  80 BYTES, FIXED                             *
001500      *                                                               *
001600      *****************************************************************
001700      *   CHANGE LOG                                                 *
001800      *   ----------------------------------------------------------- *
001900      *   DATE       BY   TKT/REQ    DESCRIPTION                     *
002000      *   ---------  ---  ---------  ------------------------------- *
002100      *   11/15/88   JHS  REQ-0042   ORIGINAL COPYBOOK.               *
002200      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE       *
002300      *                              FIELDS ON THIS RECORD. NO CHG.   *
002400      *****************************************************************
002500       01  STOCK-ORDER-RECORD.
002600           05  SO-PLAYER-ID                   PIC X(20).
002700           05  SO-STOCK-ID                    PIC 9(9).
002800           05  SO-STOCK-QUANTITY              PIC 9(9).
002900           05  FILLER                         PIC X(42).
