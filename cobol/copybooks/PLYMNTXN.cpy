000100      *****************************************************************
000200      *                                                               *
000300      *   COPYBOOK:  PLYMNTXN                                        *
000400      *   TITLE   :  PLAYER MAINTENANCE TRANSACTION RECORD            *
000500      *                                                               *
000600      *   DESCRIPTION:  ONE ENTRY PER CREATE/UPDATE/DELETE REQUEST    *
000700      *                 AGAINST THE PLAYER MASTER.  READ BY PLAYMNT   *
000800      *                 FROM THE PLAYER-MAINT-FILE.  PMX-ACTION-CODE  *
000900      *                 TELLS PLAYMNT WHICH OF THE THREE OPERATIONS   *
001000      *                 TO PERFORM - THE SAME ACTION-CODE IDIOM THE   *
001100      *                 SYSTEMS GROUP USES ON ITS CUSTOMER-MAINTENANCE*
001200      *                 TRANSACTION FILES ELSEWHERE IN THE SHOP.      *
001300      *                                                               *
001400      *   RECORD LENGTH:  200 BYTES, FIXED                            *
001500      *                                                               *
001600      *****************************************************************
001700      *   CHANGE LOG                                                 *
001800      *   ----------------------------------------------------------- *
001900      *   DATE       BY   TKT/REQ    DESCRIPTION                     *
002000      *   ---------  ---  ---------  ------------------------------- *
002100      *   02/09/89   JHS  REQ-0058   ORIGINAL COPYBOOK.               *
002200      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE       *
002300      *                              FIELDS ON THIS RECORD. NO CHG.   *
002310      *   11/16/07   RML  REQ-0359   WIDENED THE RECORD TO CARRY THE   *
002320      *                              BRANCH/REGION, ACCOUNT-TYPE,      *
002330      *                              RISK-CLASS AND CONTACT BLOCK THE  *
002340      *                              ENROLLMENT FORM COLLECTS, TO      *
002350      *                              MATCH THE WIDENED PLAYER MASTER,  *
002360      *                              PER STANDARDS REVIEW 11-14.  THE   *
002370      *                              AUDIT-DATE AND LIFETIME-ACTIVITY   *
002380      *                              FIELDS ON THE MASTER ARE SYSTEM-   *
002390      *                              MAINTAINED AND ARE NOT CARRIED ON  *
002395      *                              THIS TRANSACTION.                  *
002400      *****************************************************************
002500       01  PLAYER-MAINT-RECORD.
002600           05  PMX-ACTION-CODE                PIC X(01).
002700               88  PMX-ACTION-CREATE              VALUE 'C'.
002800               88  PMX-ACTION-UPDATE              VALUE 'U'.
002900               88  PMX-ACTION-DELETE              VALUE 'D'.
003000           05  PMX-PLAYER-ID                  PIC X(20).
003100           05  PMX-PLAYER-PASSWORD            PIC X(20).
003200           05  PMX-PLAYER-MONEY               PIC S9(9)V99.
003210           05  PMX-PLAYER-BRANCH-CODE         PIC X(04).
003220           05  PMX-PLAYER-REGION-CODE         PIC X(02).
003230           05  PMX-PLAYER-ACCOUNT-TYPE        PIC X(01).
003240           05  PMX-PLAYER-RISK-CLASS          PIC X(01).
003250           05  PMX-PLAYER-CONTACT-NAME        PIC X(30).
003260           05  PMX-PLAYER-CONTACT-ADDR-1      PIC X(30).
003270           05  PMX-PLAYER-CONTACT-ADDR-2      PIC X(30).
003280           05  PMX-PLAYER-CONTACT-CITY        PIC X(20).
003290           05  PMX-PLAYER-CONTACT-STATE       PIC X(02).
003295           05  PMX-PLAYER-CONTACT-ZIP         PIC X(09).
003298           05  PMX-PLAYER-CONTACT-PHONE       PIC X(10).
003300           05  FILLER                         PIC X(09).
