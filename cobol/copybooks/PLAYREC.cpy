000100      *****************************************************************
000200      *                                                               *
000300      *   COPYBOOK:  PLAYREC                                         *
000400      *   TITLE   :  PLAYER MASTER RECORD LAYOUT                     *
000500      *                                                               *
000600      *   DESCRIPTION:  ONE ENTRY PER PLAYER ENROLLED IN THE STOCK    *
000700      *                 TRADING LEDGER GAME.  KEYED BY PLAYER-ID ON   *
000800      *                 THE PLAYER-FILE (ORGANIZATION INDEXED).       *
000900      *                                                               *
001000      *   RECORD LENGTH:  250 BYTES, FIXED                            *
001100      *                                                               *
001200      *****************************************************************
001300      *   CHANGE LOG                                                 *
001400      *   ----------------------------------------------------------- *
001500      *   DATE       BY   TKT/REQ    DESCRIPTION                     *
001600      *   ---------  ---  ---------  ------------------------------- *
001700      *   11/03/88   JHS  REQ-0041   ORIGINAL COPYBOOK.               *
001800      *   04/17/91   DCW  REQ-0118   ADDED PLAYER-STATUS-BYTE AND     *
001900      *                              88-LEVELS FOR ACTIVE/CLOSED.     *
002000      *   09/22/94   RML  REQ-0203   WIDENED FILLER FOR FUTURE        *
002100      *                              CONTACT-INFO EXPANSION.          *
002200      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE       *
002300      *                              FIELDS ON THIS RECORD. NO CHG.   *
002400      *   08/14/02   DCW  REQ-0277   RENUMBERED LEVELS UNDER           *
002500      *                              PLAYER-DATA GROUP.               *
002600      *   03/11/05   RML  REQ-0289   DROPPED PLAYER-STATUS-BYTE - IT   *
002700      *                              WAS SET AT CREATE TIME AND NEVER  *
002800      *                              TESTED ANYWHERE - DELETE-PLAYER   *
002900      *                              PHYSICALLY REMOVES THE RECORD     *
003000      *                              RATHER THAN FLAGGING IT CLOSED.   *
003100      *                              FILLER WIDENED TO HOLD THE SLOT.  *
003150      *   11/16/07   RML  REQ-0359   WIDENED THE RECORD TO CARRY THE   *
003160      *                              BRANCH/REGION, ACCOUNT-TYPE AND   *
003170      *                              RISK-CLASS FIELDS THE ENROLLMENT  *
003180      *                              FORM HAS COLLECTED SINCE THE      *
003190      *                              PAPER DAYS, PLUS A CONTACT BLOCK,  *
003195      *                              AUDIT DATES AND LIFETIME ACTIVITY  *
003197      *                              COUNTERS, PER STANDARDS REVIEW     *
003198      *                              11-14.                             *
003200      *****************************************************************
003300       01  PLAYER-RECORD.
003400      *--------------------------------------------------------------*
003500      *    PRIMARY KEY GROUP                                         *
003600      *--------------------------------------------------------------*
003700           05  PLAYER-KEY.
003800               10  PLAYER-ID                  PIC X(20).
003900      *--------------------------------------------------------------*
004000      *    NON-KEY DATA GROUP                                        *
004100      *--------------------------------------------------------------*
004200           05  PLAYER-DATA.
004300               10  PLAYER-PASSWORD            PIC X(20).
004400               10  PLAYER-MONEY                PIC S9(9)V99.
004410               10  PLAYER-ENROLLED-DATE        PIC 9(06).
004420               10  PLAYER-LAST-MAINT-DATE      PIC 9(06).
004430               10  PLAYER-LAST-MAINT-BY        PIC X(04).
004440               10  PLAYER-BRANCH-CODE          PIC X(04).
004450               10  PLAYER-REGION-CODE          PIC X(02).
004460               10  PLAYER-ACCOUNT-TYPE         PIC X(01).
004470                   88  PLAYER-ACCOUNT-STANDARD     VALUE 'S'.
004480                   88  PLAYER-ACCOUNT-PREMIUM      VALUE 'P'.
004490                   88  PLAYER-ACCOUNT-STAFF        VALUE 'T'.
004500               10  PLAYER-RISK-CLASS           PIC X(01).
004510                   88  PLAYER-RISK-CONSERVATIVE    VALUE '1'.
004520                   88  PLAYER-RISK-MODERATE        VALUE '2'.
004530                   88  PLAYER-RISK-AGGRESSIVE      VALUE '3'.
004540               10  PLAYER-CONTACT-NAME         PIC X(30).
004550               10  PLAYER-CONTACT-ADDR-1       PIC X(30).
004560               10  PLAYER-CONTACT-ADDR-2       PIC X(30).
004570               10  PLAYER-CONTACT-CITY         PIC X(20).
004580               10  PLAYER-CONTACT-STATE        PIC X(02).
004590               10  PLAYER-CONTACT-ZIP          PIC X(09).
004600               10  PLAYER-CONTACT-PHONE        PIC X(10).
004610               10  PLAYER-LIFETIME-BUYS        PIC 9(07).
004620               10  PLAYER-LIFETIME-SELLS       PIC 9(07).
004630               10  PLAYER-LIFETIME-FEES-PD     PIC S9(07)V99.
004640           05  FILLER                         PIC X(21).
