000100      *****************************************************************
000200      *                                                               *
000300      *   COPYBOOK:  STKMNTXN                                        *
000400      *   TITLE   :  STOCK MAINTENANCE TRANSACTION RECORD             *
000500      *                                                               *
000600      *   DESCRIPTION:  ONE ENTRY PER CREATE/UPDATE/DELETE REQUEST    *
000700      *                 AGAINST THE STOCK MASTER.  READ BY STOCKMNT   *
000800      *                 FROM THE STOCK-MAINT-FILE.  SMX-ACTION-CODE   *
000900      *                 TELLS STOCKMNT WHICH OF THE THREE OPERATIONS  *
001000      *                 TO PERFORM.  SMX-STOCK-ID IS IGNORED ON A     *
001100      *                 CREATE - STOCKMNT ASSIGNS THE NEXT SURROGATE  *
001200      *                 ID ITSELF.                                    *
001300      *                                                               *
001400      *   RECORD LENGTH:  100 BYTES, FIXED                            *
001500      *                                                               *
001600      *****************************************************************
001700      *   CHANGE LOG                                                 *
001800      *   ----------------------------------------------------------- *
001900      *   DATE       BY   TKT/REQ    DESCRIPTION                     *
002000      *   ---------  ---  ---------  ------------------------------- *
002100      *   02/09/89   JHS  REQ-0058   ORIGINAL COPYBOOK.               *
002200      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE       *
002300      *                              FIELDS ON THIS RECORD. NO CHG.   *
002310      *   11/16/07   RML  REQ-0359   WIDENED THE RECORD TO CARRY THE   *
002320      *                              EXCHANGE/SECTOR CODES, DIVIDEND   *
002330      *                              RATE, SHARES OUTSTANDING AND A    *
002340      *                              RISK RATING TO MATCH THE WIDENED  *
002350      *                              STOCK MASTER, PER STANDARDS       *
002360      *                              REVIEW 11-14.  THE 52-WEEK        *
002370      *                              HIGH/LOW, AUDIT-DATE AND LIFETIME *
002380      *                              ACTIVITY FIELDS ON THE MASTER ARE *
002390      *                              SYSTEM-MAINTAINED AND ARE NOT      *
002395      *                              CARRIED ON THIS TRANSACTION.       *
002400      *****************************************************************
002500       01  STOCK-MAINT-RECORD.
002600           05  SMX-ACTION-CODE                PIC X(01).
002700               88  SMX-ACTION-CREATE              VALUE 'C'.
002800               88  SMX-ACTION-UPDATE              VALUE 'U'.
002900               88  SMX-ACTION-DELETE              VALUE 'D'.
003000           05  SMX-STOCK-ID                   PIC 9(9).
003100           05  SMX-STOCK-NAME                 PIC X(40).
003200           05  SMX-STOCK-PRICE                PIC S9(9)V99.
003210           05  SMX-STOCK-EXCHANGE-CODE        PIC X(04).
003220           05  SMX-STOCK-SECTOR-CODE          PIC X(02).
003230           05  SMX-STOCK-DIVIDEND-RATE        PIC S9(03)V99.
003240           05  SMX-STOCK-SHARES-OUTSTANDING   PIC 9(09).
003250           05  SMX-STOCK-RISK-RATING          PIC X(01).
003300           05  FILLER                         PIC X(18).
