000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    STKBUY.
000300       AUTHOR.        J H STOUGHTON.
000400       INSTALLATION.  SYSTEMS GROUP - TRADING LEDGER PROJECT.
000500       DATE-WRITTEN.  11/22/88.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000800      *****************************************************************
000900      *                                                               *
001000      *   PROGRAM:  STKBUY                                           *
001100      *                                                               *
001200      *   FUNCTION:  POSTS BUY ORDERS READ FROM THE STOCK-ORDER-FILE  *
001300      *              (DATASET BUYORD.IT) AGAINST THE PLAYER, STOCK    *
001400      *              AND PLAYER-STOCK MASTERS.  FOR EACH ORDER -      *
001500      *                                                                *
001600      *                1. READ THE PLAYER MASTER.                     *
001700      *                2. READ THE STOCK MASTER.                      *
001800      *                3. COMPUTE THE TOTAL COST.                     *
001900      *                4. REJECT IF THE PLAYER CANNOT AFFORD IT.       *
002000      *                5. POST THE HOLDING AND DEBIT THE CASH          *
002100      *                   BALANCE.                                     *
002200      *                                                                *
002300      *              THIS PROGRAM REPLACES THE OLD ATMI BUYSR SERVER - *
002400      *              THERE IS NO TPCALL/TPSVCSTART LAYER HERE, WE      *
002500      *              JUST READ THE NEXT ORDER OFF THE TRANSACTION      *
002600      *              FILE THE WAY SAM1 READS ITS TRANSACTION FILE.     *
002700      *                                                                *
002800      *****************************************************************
002900      *   CHANGE LOG                                                  *
003000      *   ------------------------------------------------------------*
003100      *   DATE       BY   TKT/REQ    DESCRIPTION                      *
003200      *   ---------  ---  ---------  -------------------------------- *
003300      *   11/22/88   JHS  REQ-0041   ORIGINAL PROGRAM, CONVERTED FROM  *
003400      *                              THE ATMI BUYSR SERVER.            *
003500      *   04/17/91   DCW  REQ-0118   ADDED PLAYER-STOCK INSERT PATH    *
003600      *                              FOR A PLAYER'S FIRST BUY OF A     *
003700      *                              GIVEN STOCK.                      *
003800      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE        *
003900      *                              FIELDS PROCESSED. NO CHANGE.      *
004000      *   08/14/02   DCW  REQ-0277   SWITCHED TOTAL-PRICE COMPUTE TO   *
004100      *                              ROUNDED PER AUDIT FINDING 02-114. *
004200      *   03/30/05   RML  REQ-0311   RECORD COUNTS ADDED TO END-OF-JOB *
004300      *                              DISPLAY FOR OPERATIONS.           *
004400      *   09/18/06   RML  REQ-0334   CONVERTED FS-xxx-STATUS FIELDS TO *
004500      *                              TWO-BYTE STATUS-1/STATUS-2 GROUPS *
004600      *                              AND REPLACED THE INVALID KEY      *
004700      *                              CLAUSES WITH STATUS-1 TESTS, PER  *
004800      *                              STANDARDS REVIEW 06-21. ALSO      *
004900      *                              RESTORED THE DELETE-REC/WRITE-REC *
005000      *                              UPDATE PATTERN THIS SHOP HAS USED *
005100      *                              SINCE THE OLD ATMI SERVERS - A    *
005200      *                              PLAIN REWRITE DOES NOT LOG THE    *
005300      *                              BEFORE-IMAGE THE WAY OPERATIONS   *
005400      *                              WANTS IT FOR THE AUDIT TRAIL.     *
005450      *   11/02/07   DCW  REQ-0351   TOTAL-PRICE AND NEW-MONEY-BALANCE *
005460      *                              WERE WRONGLY SET UP AS COMP-3 -   *
005470      *                              THIS SHOP KEEPS MONEY IN PLAIN    *
005480      *                              DISPLAY, PER STANDARDS REVIEW.    *
005490      *                              DROPPED THE UNUSED EDIT/OVERLAY   *
005495      *                              REDEFINES ON TOTAL-PRICE, PRICE   *
005496      *                              DISPLAY AND RUN-TOTALS - NOBODY   *
005497      *                              EVER MOVED A THING INTO THEM.     *
005498      *   11/16/07   DCW  REQ-0358   REINSTATED THE TOTAL-PRICE-EDIT, *
005499      *                              PRICE-DISPLAY-OVERLAY AND        *
005500      *                              ORDER-COUNTS-EDIT OVERLAYS       *
005510      *                              DROPPED UNDER REQ-0351.          *
005520      *                              STANDARDS REVIEW 11-14 RULED     *
005530      *                              BUFFER OVERLAYS ARE DOCUMENTATION*
005540      *                              AND ARE KEPT ON FILE REGARDLESS  *
005545      *                              OF WHETHER A MOVE TARGETS THEM   *
005547      *                              THIS PASS.                       *
005550      *****************************************************************
005600       ENVIRONMENT DIVISION.
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER.  USL-486.
005900       OBJECT-COMPUTER.  USL-486.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM.
006200      *
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT STOCK-ORDER-FILE   ASSIGN TO BUYORD
006600               ORGANIZATION IS SEQUENTIAL
006700               STATUS ORDER-FILE-STATUS.
006800      *
006900           SELECT PLAYER-FILE        ASSIGN TO PLAYMSTR
007000               ORGANIZATION IS INDEXED
007100               ACCESS MODE IS DYNAMIC
007200               RECORD KEY IS PLAYER-ID
007300               STATUS PLAYER-FILE-STATUS.
007400      *
007500           SELECT STOCK-FILE         ASSIGN TO STOCKMST
007600               ORGANIZATION IS INDEXED
007700               ACCESS MODE IS DYNAMIC
007800               RECORD KEY IS STOCK-ID
007900               STATUS STOCK-FILE-STATUS.
008000      *
008100           SELECT PLAYER-STOCK-FILE  ASSIGN TO PLSTKMST
008200               ORGANIZATION IS INDEXED
008300               ACCESS MODE IS DYNAMIC
008400               RECORD KEY IS PS-KEY
008500               STATUS PLYSTK-FILE-STATUS.
008600      *
008700       DATA DIVISION.
008800       FILE SECTION.
008900      *
009000       FD  STOCK-ORDER-FILE
009100           RECORDING MODE IS F.
009200       COPY STKORDER.
009300      *
009400       FD  PLAYER-FILE
009500           RECORD CONTAINS 250 CHARACTERS.
009600       COPY PLAYREC.
009700      *
009800       FD  STOCK-FILE
009900           RECORD CONTAINS 150 CHARACTERS.
010000       COPY STOCKREC.
010100      *
010200       FD  PLAYER-STOCK-FILE
010300           RECORD CONTAINS 100 CHARACTERS.
010400       COPY PSHLDREC.
010500      *
010600       WORKING-STORAGE SECTION.
010700      *****************************************************************
010800      * FILE STATUS GROUPS - STATUS-1 CARRIES THE ONE-DIGIT CATEGORY, *
010900      * STATUS-2 THE DETAIL, EXACTLY AS THE SHOP'S OLD ATMI SERVERS   *
011000      * CARRIED THEM.  ONE GROUP PER FILE SINCE THIS PROGRAM TOUCHES  *
011100      * FOUR FILES, NOT JUST ONE.                                    *
011200      *****************************************************************
011300       01  ORDER-FILE-STATUS.
011400           05  ORDER-STATUS-1             PIC X.
011500           05  ORDER-STATUS-2             PIC X.
011600       01  PLAYER-FILE-STATUS.
011700           05  PLAYER-STATUS-1            PIC X.
011800           05  PLAYER-STATUS-2            PIC X.
011900       01  STOCK-FILE-STATUS.
012000           05  STOCK-STATUS-1             PIC X.
012100           05  STOCK-STATUS-2             PIC X.
012200       01  PLYSTK-FILE-STATUS.
012300           05  PLYSTK-STATUS-1            PIC X.
012400           05  PLYSTK-STATUS-2            PIC X.
012500      *****************************************************************
012600      * INTERNAL LOOKUP-RESULT FLAGS - SAME 77-LEVELS THE OLD BUYSR   *
012700      * AND FUNDPRSR SERVERS CARRIED.  SVC-RETURN-CODE BELOW IS THE   *
012800      * ONLY CODE THAT GOES BACK TO THE CALLING JOB STEP.             *
012900      *****************************************************************
013000       77  REC-FOUND                      PIC S9(9) COMP-5 VALUE 1.
013100       77  REC-NOT-FOUND                  PIC S9(9) COMP-5 VALUE 2.
013200       01  WS-LOOKUP-RESULT               PIC S9(9) COMP-5 VALUE 0.
013300      *****************************************************************
013400      * SERVICE RESULT RETURNED TO THE CALLING JOB STEP               *
013500      *****************************************************************
013600       COPY SVCRTN.
013700      *****************************************************************
013800      * OPERATOR LOG RECORDS - RESTATED FROM THE OLD LOGREC/LOGMSG/    *
013900      * LOGMSG-ERR CALL "USERLOG" RECORDS. THERE IS NO USERLOG ROUTINE *
014000      * IN BATCH SO WE JUST DISPLAY THEM.                             *
014100      *****************************************************************
014200       01  LOGMSG.
014300           05  FILLER                     PIC X(09) VALUE "STKBUY =>".
014400           05  LOGMSG-TEXT                PIC X(50).
014500       01  LOGMSG-ERR.
014600           05  FILLER                     PIC X(13) VALUE "STKBUY ERR =>".
014700           05  LOG-ERR-ROUTINE            PIC X(17).
014800           05  FILLER                     PIC X(11) VALUE " FAILED ST=".
014900           05  LOG-ERR-STATUS             PIC X(02).
015000      *****************************************************************
015100      * WORKING FIELDS                                               *
015200      *****************************************************************
015300       01  WS-SWITCHES.
015400           05  WS-ORDER-EOF               PIC X(01) VALUE 'N'.
015500               88  ORDER-FILE-AT-EOF          VALUE 'Y'.
015600           05  WS-HOLDING-EXISTS          PIC X(01) VALUE 'N'.
015700               88  HOLDING-RECORD-EXISTS      VALUE 'Y'.
015800       01  WS-TOTAL-PRICE                 PIC S9(9)V99 VALUE 0.
015900       01  WS-NEW-MONEY-BALANCE           PIC S9(9)V99 VALUE 0.
016000       01  WS-NEW-HOLDING-QTY             PIC 9(9)     COMP   VALUE 0.
016100      *****************************************************************
016200      * RUN-TOTALS FOR THE END-OF-JOB DISPLAY                         *
016300      *****************************************************************
016400       01  WS-RUN-TOTALS.
016500           05  WS-ORDERS-READ             PIC 9(9) COMP VALUE 0.
016600           05  WS-ORDERS-POSTED           PIC 9(9) COMP VALUE 0.
016700           05  WS-ORDERS-REJECTED         PIC 9(9) COMP VALUE 0.
016800      *****************************************************************
016900      * ALTERNATE VIEWS USED BY THE POSTING AND DISPLAY LOGIC         *
017000      *****************************************************************
017100       01  WS-TOTAL-PRICE-EDIT REDEFINES WS-TOTAL-PRICE
017200                                          PIC S9(9)V99.
017300       01  WS-PRICE-DISPLAY-AREA.
017400           05  WS-PRICE-DISPLAY           PIC $$$,$$$,$$9.99.
017500       01  WS-PRICE-DISPLAY-OVERLAY REDEFINES WS-PRICE-DISPLAY-AREA.
017600           05  FILLER                     PIC X(14).
017700       01  WS-ORDER-COUNTS-EDIT REDEFINES WS-RUN-TOTALS.
017800           05  FILLER                     PIC 9(9).
017900           05  FILLER                     PIC 9(9).
018000           05  FILLER                     PIC 9(9).
018100      *****************************************************************
018200      * CURRENT ORDER WORKING COPY                                    *
018300      *****************************************************************
018400       01  WS-CURRENT-ORDER.
018500           05  WS-ORDER-PLAYER-ID         PIC X(20).
018600           05  WS-ORDER-STOCK-ID          PIC 9(9).
018700           05  WS-ORDER-QUANTITY          PIC 9(9).
018800      *
018900       LINKAGE SECTION.
019000      *
019100       PROCEDURE DIVISION.
019200      *
019300       0000-MAIN-LINE.
019400           PERFORM 1000-OPEN-FILES.
019500           PERFORM 2000-POST-ORDERS
019600               UNTIL ORDER-FILE-AT-EOF.
019700           PERFORM 8000-CLOSE-FILES.
019800           PERFORM 9000-DISPLAY-RUN-TOTALS.
019900           GOBACK.
020000      *
020100       1000-OPEN-FILES.
020200           OPEN INPUT  STOCK-ORDER-FILE.
020300           OPEN I-O    PLAYER-FILE
020400                       STOCK-FILE
020500                       PLAYER-STOCK-FILE.
020600           IF ORDER-STATUS-1 NOT = "0"
020700               DISPLAY "STKBUY - CANNOT OPEN STOCK-ORDER-FILE, "
020800                       "STATUS = " ORDER-FILE-STATUS
020900               MOVE 'Y' TO WS-ORDER-EOF
021000           END-IF.
021100           PERFORM 1100-READ-NEXT-ORDER.
021200      *
021300       1100-READ-NEXT-ORDER.
021400           READ STOCK-ORDER-FILE INTO WS-CURRENT-ORDER
021500               AT END
021600                   MOVE 'Y' TO WS-ORDER-EOF
021700               NOT AT END
021800                   ADD 1 TO WS-ORDERS-READ
021900           END-READ.
022000      *
022100       2000-POST-ORDERS.
022200           MOVE 0 TO SVC-RETURN-CODE.
022300           PERFORM 2100-READ-PLAYER THRU 2100-READ-PLAYER-EXIT.
022400           IF SVC-SUCCESS
022500               PERFORM 2200-READ-STOCK THRU 2200-READ-STOCK-EXIT
022600           END-IF.
022700           IF SVC-SUCCESS
022800               PERFORM 2300-COMPUTE-TOTAL-PRICE
022900               PERFORM 2400-CHECK-FUNDS
023000           END-IF.
023100           IF SVC-SUCCESS
023200               PERFORM 2500-READ-HOLDING THRU 2500-READ-HOLDING-EXIT
023300               PERFORM 2600-POST-HOLDING
023400               PERFORM 2700-POST-PLAYER-BALANCE
023500               ADD 1 TO WS-ORDERS-POSTED
023600           ELSE
023700               ADD 1 TO WS-ORDERS-REJECTED
023800               PERFORM 2900-DISPLAY-REJECT
023900           END-IF.
024000           PERFORM 1100-READ-NEXT-ORDER.
024100      *
024200       2100-READ-PLAYER.
024300           MOVE WS-ORDER-PLAYER-ID TO PLAYER-ID.
024400           READ PLAYER-FILE.
024500           IF PLAYER-STATUS-1 = "0"
024600               MOVE REC-FOUND TO WS-LOOKUP-RESULT
024700           ELSE
024800               IF PLAYER-STATUS-1 = "2"
024900                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
025000                   MOVE 01 TO SVC-RETURN-CODE
025100                   GO TO 2100-READ-PLAYER-EXIT
025200               ELSE
025300                   MOVE "2100-READ-PLAYER" TO LOG-ERR-ROUTINE
025400                   MOVE PLAYER-FILE-STATUS TO LOG-ERR-STATUS
025500                   PERFORM DO-USERLOG-ERR
025600                   MOVE 01 TO SVC-RETURN-CODE
025700               END-IF
025800           END-IF.
025900       2100-READ-PLAYER-EXIT.
026000           EXIT.
026100      *
026200       2200-READ-STOCK.
026300           MOVE WS-ORDER-STOCK-ID TO STOCK-ID.
026400           READ STOCK-FILE.
026500           IF STOCK-STATUS-1 = "0"
026600               MOVE REC-FOUND TO WS-LOOKUP-RESULT
026700           ELSE
026800               IF STOCK-STATUS-1 = "2"
026900                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
027000                   MOVE 01 TO SVC-RETURN-CODE
027100                   GO TO 2200-READ-STOCK-EXIT
027200               ELSE
027300                   MOVE "2200-READ-STOCK" TO LOG-ERR-ROUTINE
027400                   MOVE STOCK-FILE-STATUS TO LOG-ERR-STATUS
027500                   PERFORM DO-USERLOG-ERR
027600                   MOVE 01 TO SVC-RETURN-CODE
027700               END-IF
027800           END-IF.
027900       2200-READ-STOCK-EXIT.
028000           EXIT.
028100      *
028200       2300-COMPUTE-TOTAL-PRICE.
028300           COMPUTE WS-TOTAL-PRICE ROUNDED =
028400                   STOCK-PRICE * WS-ORDER-QUANTITY.
028500      *
028600       2400-CHECK-FUNDS.
028700           IF PLAYER-MONEY < WS-TOTAL-PRICE
028800               MOVE 02 TO SVC-RETURN-CODE
028900           END-IF.
029000      *
029100       2500-READ-HOLDING.
029200           MOVE WS-ORDER-PLAYER-ID TO PS-PLAYER-ID.
029300           MOVE WS-ORDER-STOCK-ID  TO PS-STOCK-ID.
029400           READ PLAYER-STOCK-FILE.
029500           IF PLYSTK-STATUS-1 = "0"
029600               MOVE REC-FOUND TO WS-LOOKUP-RESULT
029700               MOVE 'Y' TO WS-HOLDING-EXISTS
029800           ELSE
029900               IF PLYSTK-STATUS-1 = "2"
030000                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
030100                   MOVE 'N' TO WS-HOLDING-EXISTS
030200                   MOVE WS-ORDER-PLAYER-ID TO PS-PLAYER-ID
030300                   MOVE WS-ORDER-STOCK-ID  TO PS-STOCK-ID
030400                   MOVE 0 TO PS-QUANTITY
030500               ELSE
030600                   MOVE "2500-READ-HOLDING" TO LOG-ERR-ROUTINE
030700                   MOVE PLYSTK-FILE-STATUS TO LOG-ERR-STATUS
030800                   PERFORM DO-USERLOG-ERR
030900               END-IF
031000           END-IF.
031100       2500-READ-HOLDING-EXIT.
031200           EXIT.
031300      *
031400       2600-POST-HOLDING.
031500           COMPUTE WS-NEW-HOLDING-QTY =
031600                   PS-QUANTITY + WS-ORDER-QUANTITY.
031700           MOVE WS-NEW-HOLDING-QTY TO PS-QUANTITY.
031800           IF HOLDING-RECORD-EXISTS
031900               MOVE "HOLDING EXISTS - UPDATE IT" TO LOGMSG-TEXT
032000               PERFORM DO-USERLOG
032100               PERFORM 2610-DELETE-HOLDING-REC
032200               PERFORM 2620-WRITE-HOLDING-REC
032300           ELSE
032400               MOVE "NEW HOLDING - INSERT IT" TO LOGMSG-TEXT
032500               PERFORM DO-USERLOG
032600               PERFORM 2620-WRITE-HOLDING-REC
032700           END-IF.
032800      *
032900       2610-DELETE-HOLDING-REC.
033000           DELETE PLAYER-STOCK-FILE.
033100           IF PLYSTK-STATUS-1 NOT = "0"
033200               MOVE "2610-DELETE-HLDG" TO LOG-ERR-ROUTINE
033300               MOVE PLYSTK-FILE-STATUS TO LOG-ERR-STATUS
033400               PERFORM DO-USERLOG-ERR
033500           END-IF.
033600      *
033700       2620-WRITE-HOLDING-REC.
033800           WRITE PLAYER-STOCK-RECORD.
033900           IF PLYSTK-STATUS-1 NOT = "0"
034000               MOVE "2620-WRITE-HLDG" TO LOG-ERR-ROUTINE
034100               MOVE PLYSTK-FILE-STATUS TO LOG-ERR-STATUS
034200               PERFORM DO-USERLOG-ERR
034300           END-IF.
034400      *
034500       2700-POST-PLAYER-BALANCE.
034600           COMPUTE WS-NEW-MONEY-BALANCE =
034700                   PLAYER-MONEY - WS-TOTAL-PRICE.
034800           MOVE WS-NEW-MONEY-BALANCE TO PLAYER-MONEY.
034900           MOVE "PLAYER EXISTS - UPDATE BALANCE" TO LOGMSG-TEXT.
035000           PERFORM DO-USERLOG.
035100           PERFORM 2710-DELETE-PLAYER-REC.
035200           PERFORM 2720-WRITE-PLAYER-REC.
035300      *
035400       2710-DELETE-PLAYER-REC.
035500           DELETE PLAYER-FILE.
035600           IF PLAYER-STATUS-1 NOT = "0"
035700               MOVE "2710-DELETE-PLYR" TO LOG-ERR-ROUTINE
035800               MOVE PLAYER-FILE-STATUS TO LOG-ERR-STATUS
035900               PERFORM DO-USERLOG-ERR
036000           END-IF.
036100      *
036200       2720-WRITE-PLAYER-REC.
036300           WRITE PLAYER-RECORD.
036400           IF PLAYER-STATUS-1 NOT = "0"
036500               MOVE "2720-WRITE-PLYR" TO LOG-ERR-ROUTINE
036600               MOVE PLAYER-FILE-STATUS TO LOG-ERR-STATUS
036700               PERFORM DO-USERLOG-ERR
036800           END-IF.
036900      *
037000       2900-DISPLAY-REJECT.
037100           MOVE "ORDER REJECTED" TO LOGMSG-TEXT.
037200           PERFORM DO-USERLOG.
037300           DISPLAY "STKBUY - ORDER REJECTED, PLAYER = "
037400                   WS-ORDER-PLAYER-ID " STOCK = " WS-ORDER-STOCK-ID
037500                   " RETURN CODE = " SVC-RETURN-CODE.
037600      *
037700       8000-CLOSE-FILES.
037800           CLOSE STOCK-ORDER-FILE
037900                 PLAYER-FILE
038000                 STOCK-FILE
038100                 PLAYER-STOCK-FILE.
038200      *
038300       9000-DISPLAY-RUN-TOTALS.
038400           DISPLAY "STKBUY - ORDERS READ     = " WS-ORDERS-READ.
038500           DISPLAY "STKBUY - ORDERS POSTED   = " WS-ORDERS-POSTED.
038600           DISPLAY "STKBUY - ORDERS REJECTED = " WS-ORDERS-REJECTED.
038700      *
038800       DO-USERLOG.
038900           DISPLAY LOGMSG.
039000      *
039100       DO-USERLOG-ERR.
039200           DISPLAY LOGMSG-ERR.
