000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PLAYLOGN.
000300       AUTHOR.        R M LOWE.
000400       INSTALLATION.  SYSTEMS GROUP - TRADING LEDGER PROJECT.
000500       DATE-WRITTEN.  06/14/90.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000800      *****************************************************************
000900      *                                                               *
001000      *   PROGRAM:  PLAYLOGN                                         *
001100      *                                                               *
001200      *   FUNCTION:  VALIDATES A PLAYER LOGON REQUEST.  READS THE     *
001300      *              LOGON TRANSACTION FILE, LOOKS UP PLAYER-FILE BY  *
001400      *              PLAYER-ID, AND COMPARES THE SUPPLIED PASSWORD TO *
001500      *              THE PASSWORD ON FILE - EXACT MATCH, CASE         *
001600      *              SENSITIVE, NO TRANSLATION.  DOES NOT UPDATE ANY  *
001700      *              FILE - THIS IS AN INQUIRY-ONLY PROGRAM.          *
001800      *                                                                *
001900      *****************************************************************
002000      *   CHANGE LOG                                                  *
002100      *   ------------------------------------------------------------*
002200      *   DATE       BY   TKT/REQ    DESCRIPTION                      *
002300      *   ---------  ---  ---------  -------------------------------- *
002400      *   06/14/90   RML  REQ-0079   ORIGINAL PROGRAM.                 *
002500      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE        *
002600      *                              FIELDS PROCESSED. NO CHANGE.      *
002700      *   07/19/01   RML  REQ-0261   ADDED SVC-NOT-AUTHENTICATED       *
002800      *                              RETURN CODE IN PLACE OF THE OLD   *
002900      *                              GENERIC REJECT CODE.              *
003000      *   09/18/06   RML  REQ-0334   REPLACED THE INVALID KEY CLAUSE   *
003100      *                              ON THE PLAYER-FILE READ WITH A    *
003200      *                              STATUS-1 TEST, SAME AS THE OLD    *
003300      *                              ATMI FUNDPRSR SERVER USED FOR ITS *
003400      *                              READ-ONLY LOOKUPS.                *
003450      *   11/02/07   RML  REQ-0351   DROPPED THE RUN-TOTALS-EDIT,      *
003460      *                              COMPARE-AREA-OVERLAY AND          *
003470      *                              CURRENT-LOGON-OVERLAY REDEFINES - *
003480      *                              NOBODY EVER MOVED A THING INTO    *
003490      *                              THEM.                             *
003491      *   11/16/07   RML  REQ-0358   REINSTATED THE RUN-TOTALS-EDIT,   *
003492      *                              COMPARE-AREA-OVERLAY AND          *
003493      *                              CURRENT-LOGON-OVERLAY REDEFINES   *
003494      *                              DROPPED UNDER REQ-0351.  STANDARDS*
003495      *                              REVIEW 11-14 RULED BUFFER         *
003496      *                              OVERLAYS ARE DOCUMENTATION AND    *
003497      *                              ARE KEPT ON FILE REGARDLESS OF    *
003498      *                              WHETHER A MOVE TARGETS THEM THIS  *
003499      *                              PASS.                             *
003500      *****************************************************************
003600       ENVIRONMENT DIVISION.
003700       CONFIGURATION SECTION.
003800       SOURCE-COMPUTER.  USL-486.
003900       OBJECT-COMPUTER.  USL-486.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200      *
004300       INPUT-OUTPUT SECTION.
004400       FILE-CONTROL.
004500           SELECT PLAYER-LOGON-FILE   ASSIGN TO PLAYLOGT
004600               ORGANIZATION IS SEQUENTIAL
004700               STATUS LOGON-FILE-STATUS.
004800      *
004900           SELECT PLAYER-FILE         ASSIGN TO PLAYMSTR
005000               ORGANIZATION IS INDEXED
005100               ACCESS MODE IS DYNAMIC
005200               RECORD KEY IS PLAYER-ID
005300               STATUS PLAYER-FILE-STATUS.
005400      *
005500       DATA DIVISION.
005600       FILE SECTION.
005700      *
005800       FD  PLAYER-LOGON-FILE
005900           RECORD CONTAINS 40 CHARACTERS.
006000       01  PLAYER-LOGON-RECORD.
006100           05  PLG-PLAYER-ID              PIC X(20).
006200           05  PLG-PLAYER-PASSWORD        PIC X(20).
006300      *
006400       FD  PLAYER-FILE
006500           RECORD CONTAINS 250 CHARACTERS.
006600       COPY PLAYREC.
006700      *
006800       WORKING-STORAGE SECTION.
006900      *****************************************************************
007000      * FILE STATUS FIELDS                                           *
007100      *****************************************************************
007200       01  LOGON-FILE-STATUS.
007300           05  LOGON-STATUS-1             PIC X.
007400           05  LOGON-STATUS-2             PIC X.
007500       01  PLAYER-FILE-STATUS.
007600           05  PLAYER-STATUS-1            PIC X.
007700           05  PLAYER-STATUS-2            PIC X.
007800      *****************************************************************
007900      * SCRATCH RESULT OF THE LAST RECORD LOOKUP - LOCAL TO THIS      *
008000      * PROGRAM ONLY, NOT TO BE CONFUSED WITH SVC-RETURN-CODE BELOW   *
008100      *****************************************************************
008200       77  REC-FOUND                      PIC S9(9) COMP-5 VALUE 1.
008300       77  REC-NOT-FOUND                  PIC S9(9) COMP-5 VALUE 2.
008400       01  WS-LOOKUP-RESULT                PIC S9(9) COMP-5 VALUE 0.
008500      *****************************************************************
008600      * SERVICE RESULT RETURNED TO THE CALLING JOB STEP               *
008700      *****************************************************************
008800       COPY SVCRTN.
008900      *****************************************************************
009000      * ERROR LOG RECORD - DISPLAYED DIRECTLY, NO USERLOG ROUTINE     *
009100      * EXISTS IN BATCH                                               *
009200      *****************************************************************
009300       01  LOGMSG-ERR.
009400           05  FILLER                   PIC X(16) VALUE "PLAYLOGN ERR =>".
009500           05  LOG-ERR-ROUTINE           PIC X(17).
009600           05  FILLER                    PIC X(11) VALUE " FAILED ST=".
009700           05  LOG-ERR-STATUS            PIC X(02).
009800      *****************************************************************
009900      * WORKING FIELDS                                               *
010000      *****************************************************************
010100       01  WS-SWITCHES.
010200           05  WS-LOGON-EOF               PIC X(01) VALUE 'N'.
010300               88  LOGON-FILE-AT-EOF          VALUE 'Y'.
010400      *****************************************************************
010500      * RUN-TOTALS FOR THE END-OF-JOB DISPLAY                         *
010600      *****************************************************************
010700       01  WS-RUN-TOTALS.
010800           05  WS-LOGON-READ              PIC 9(9) COMP VALUE 0.
010900           05  WS-LOGON-ACCEPTED          PIC 9(9) COMP VALUE 0.
011000           05  WS-LOGON-REJECTED          PIC 9(9) COMP VALUE 0.
011100      *****************************************************************
011200      * ALTERNATE VIEWS USED BY THE VALIDATION LOGIC                  *
011300      *****************************************************************
011400       01  WS-RUN-TOTALS-EDIT REDEFINES WS-RUN-TOTALS.
011500           05  FILLER                     PIC 9(9).
011600           05  FILLER                     PIC 9(9).
011700           05  FILLER                     PIC 9(9).
011800       01  WS-COMPARE-AREA.
011900           05  WS-SUPPLIED-PASSWORD       PIC X(20).
012000           05  WS-STORED-PASSWORD         PIC X(20).
012100       01  WS-COMPARE-AREA-OVERLAY REDEFINES WS-COMPARE-AREA.
012200           05  FILLER                     PIC X(40).
012300      *****************************************************************
012400      * CURRENT LOGON REQUEST WORKING COPY                            *
012500      *****************************************************************
012600       01  WS-CURRENT-LOGON.
012700           05  WS-LOGON-PLAYER-ID         PIC X(20).
012800           05  WS-LOGON-PLAYER-PASSWORD   PIC X(20).
012900       01  WS-CURRENT-LOGON-OVERLAY REDEFINES WS-CURRENT-LOGON.
013000           05  FILLER                     PIC X(40).
013100      *
013200       LINKAGE SECTION.
013300      *
013400       PROCEDURE DIVISION.
013500      *
013600       0000-MAIN-LINE.
013700           PERFORM 1000-OPEN-FILES.
013800           PERFORM 2000-PROCESS-LOGONS
013900               UNTIL LOGON-FILE-AT-EOF.
014000           PERFORM 8000-CLOSE-FILES.
014100           PERFORM 9000-DISPLAY-RUN-TOTALS.
014200           GOBACK.
014300      *
014400       1000-OPEN-FILES.
014500           OPEN INPUT PLAYER-LOGON-FILE.
014600           OPEN INPUT PLAYER-FILE.
014700           PERFORM 1100-READ-NEXT-LOGON.
014800      *
014900       1100-READ-NEXT-LOGON.
015000           READ PLAYER-LOGON-FILE INTO WS-CURRENT-LOGON
015100               AT END
015200                   MOVE 'Y' TO WS-LOGON-EOF
015300               NOT AT END
015400                   ADD 1 TO WS-LOGON-READ
015500           END-READ.
015600      *
015700       2000-PROCESS-LOGONS.
015800           MOVE 0 TO SVC-RETURN-CODE.
015900           PERFORM 2100-VALIDATE-PARAMETERS.
016000           IF SVC-SUCCESS
016100               PERFORM 2200-READ-PLAYER THRU 2200-READ-PLAYER-EXIT
016200           END-IF.
016300           IF SVC-SUCCESS
016400               PERFORM 2300-CHECK-PASSWORD
016500           END-IF.
016600           IF SVC-SUCCESS
016700               ADD 1 TO WS-LOGON-ACCEPTED
016800           ELSE
016900               ADD 1 TO WS-LOGON-REJECTED
017000               PERFORM 2900-DISPLAY-REJECT
017100           END-IF.
017200           PERFORM 1100-READ-NEXT-LOGON.
017300      *
017400       2100-VALIDATE-PARAMETERS.
017500           IF WS-LOGON-PLAYER-ID = SPACES OR
017600              WS-LOGON-PLAYER-PASSWORD = SPACES
017700               MOVE 04 TO SVC-RETURN-CODE
017800           END-IF.
017900      *
018000       2200-READ-PLAYER.
018100           MOVE WS-LOGON-PLAYER-ID TO PLAYER-ID.
018200           READ PLAYER-FILE.
018300           IF PLAYER-STATUS-1 = "0"
018400               MOVE REC-FOUND TO WS-LOOKUP-RESULT
018500           ELSE
018600               IF PLAYER-STATUS-1 = "2"
018700                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
018800                   MOVE 01 TO SVC-RETURN-CODE
018900                   GO TO 2200-READ-PLAYER-EXIT
019000               ELSE
019100                   MOVE "2200-READ-PLAYER" TO LOG-ERR-ROUTINE
019200                   MOVE PLAYER-STATUS-1    TO LOG-ERR-STATUS
019300                   PERFORM DO-USERLOG-ERR
019400                   MOVE 01 TO SVC-RETURN-CODE
019500               END-IF
019600           END-IF.
019700       2200-READ-PLAYER-EXIT.
019800           EXIT.
019900      *
020000       2300-CHECK-PASSWORD.
020100           MOVE WS-LOGON-PLAYER-PASSWORD TO WS-SUPPLIED-PASSWORD.
020200           MOVE PLAYER-PASSWORD          TO WS-STORED-PASSWORD.
020300           IF WS-SUPPLIED-PASSWORD NOT = WS-STORED-PASSWORD
020400               MOVE 06 TO SVC-RETURN-CODE
020500           END-IF.
020600      *
020700       2900-DISPLAY-REJECT.
020800           DISPLAY "PLAYLOGN - LOGON REJECTED, PLAYER-ID = "
020900                   WS-LOGON-PLAYER-ID
021000                   " RETURN CODE = " SVC-RETURN-CODE.
021100      *
021200       8000-CLOSE-FILES.
021300           CLOSE PLAYER-LOGON-FILE
021400                 PLAYER-FILE.
021500      *
021600       9000-DISPLAY-RUN-TOTALS.
021700           DISPLAY "PLAYLOGN - LOGON REQUESTS READ    = " WS-LOGON-READ.
021800           DISPLAY "PLAYLOGN - LOGONS ACCEPTED        = "
021900                   WS-LOGON-ACCEPTED.
022000           DISPLAY "PLAYLOGN - LOGONS REJECTED        = "
022100                   WS-LOGON-REJECTED.
022200      *
022300       DO-USERLOG-ERR.
022400           DISPLAY LOGMSG-ERR.
