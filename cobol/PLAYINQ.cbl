000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PLAYINQ.
000300       AUTHOR.        J H STOUGHTON.
000400       INSTALLATION.  SYSTEMS GROUP - TRADING LEDGER PROJECT.
000500       DATE-WRITTEN.  09/30/90.
000600       DATE-COMPILED.
000700       SECURITY.      COMPANY CONFIDENTIAL - RESTRICTED DISTRIBUTION.
000800      *****************************************************************
000900      *                                                               *
001000      *   PROGRAM:  PLAYINQ                                          *
001100      *                                                               *
001200      *   FUNCTION:  TWO INQUIRY REQUESTS AGAINST THE PLAYER MASTER,  *
001300      *              SELECTED BY WS-REQUEST-CODE ON THE INQUIRY       *
001400      *              TRANSACTION FILE -                               *
001500      *                                                                *
001600      *              '1' GET-PLAYER-BY-ID - LOOKS UP ONE PLAYER BY    *
001700      *                  KEY, THEN WALKS HIS PLAYER-STOCK-FILE         *
001800      *                  HOLDINGS AND JOINS EACH ONE TO STOCK-FILE    *
001900      *                  TO REPORT STOCK NAME, PRICE, AND QUANTITY    *
002000      *                  HELD - SAME CROSS-FILE LOOKUP SHAPE BUYSR    *
002100      *                  USED TO DO AGAINST QUOTE, WITHOUT THE ATMI    *
002200      *                  CALL TO GET THERE.                           *
002300      *                                                                *
002400      *              '2' GET-ALL-PLAYERS - LISTS PLAYERS IN FILE      *
002500      *                  ORDER STARTING PGC-OFFSET RECORDS IN, UP TO  *
002600      *                  PGC-COUNT OF THEM.                           *
002700      *                                                                *
002800      *****************************************************************
002900      *   CHANGE LOG                                                  *
003000      *   ------------------------------------------------------------*
003100      *   DATE       BY   TKT/REQ    DESCRIPTION                      *
003200      *   ---------  ---  ---------  -------------------------------- *
003300      *   09/30/90   JHS  REQ-0094   ORIGINAL PROGRAM.                 *
003400      *   11/02/93   JHS  REQ-0149   ADDED THE PAGED GET-ALL-PLAYERS   *
003500      *                              REQUEST, CODE 2.                  *
003600      *   01/06/99   TKB  Y2K-0009   REVIEWED FOR Y2K - NO DATE        *
003700      *                              FIELDS PROCESSED. NO CHANGE.      *
003800      *   09/18/06   RML  REQ-0334   REPLACED THE INVALID KEY CLAUSES   *
003900      *                              ON EVERY READ/START WITH STATUS-1 *
004000      *                              TESTS, SAME AS THE OLD ATMI        *
004100      *                              FUNDPRSR SERVER USED FOR ITS       *
004200      *                              READ-ONLY LOOKUPS.                 *
004250      *   11/02/07   RML  REQ-0351   DROPPED THE RUN-TOTALS-EDIT,       *
004260      *                              PAGE-WORK-OVERLAY AND HOLDING-     *
004270      *                              DISPLAY-OVERLAY REDEFINES -        *
004280      *                              NOBODY EVER MOVED A THING INTO    *
004290      *                              THEM.                             *
004291      *   11/16/07   RML  REQ-0358   REINSTATED THE RUN-TOTALS-EDIT,   *
004292      *                              PAGE-WORK-OVERLAY AND HOLDING-    *
004293      *                              DISPLAY-OVERLAY REDEFINES DROPPED *
004294      *                              UNDER REQ-0351.  STANDARDS REVIEW *
004295      *                              11-14 RULED BUFFER OVERLAYS ARE   *
004296      *                              DOCUMENTATION AND ARE KEPT ON     *
004297      *                              FILE REGARDLESS OF WHETHER A      *
004298      *                              MOVE TARGETS THEM THIS PASS.      *
004300      *****************************************************************
004400       ENVIRONMENT DIVISION.
004500       CONFIGURATION SECTION.
004600       SOURCE-COMPUTER.  USL-486.
004700       OBJECT-COMPUTER.  USL-486.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000      *
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           SELECT PLAYER-INQUIRY-FILE   ASSIGN TO PLAYINQT
005400               ORGANIZATION IS SEQUENTIAL
005500               STATUS INQ-FILE-STATUS.
005600      *
005700           SELECT PLAYER-FILE           ASSIGN TO PLAYMSTR
005800               ORGANIZATION IS INDEXED
005900               ACCESS MODE IS DYNAMIC
006000               RECORD KEY IS PLAYER-ID
006100               STATUS PLAYER-FILE-STATUS.
006200      *
006300           SELECT PLAYER-STOCK-FILE     ASSIGN TO PLSTKMST
006400               ORGANIZATION IS INDEXED
006500               ACCESS MODE IS DYNAMIC
006600               RECORD KEY IS PS-KEY
006700               STATUS PLYSTK-FILE-STATUS.
006800      *
006900           SELECT STOCK-FILE            ASSIGN TO STOCKMST
007000               ORGANIZATION IS INDEXED
007100               ACCESS MODE IS DYNAMIC
007200               RECORD KEY IS STOCK-ID
007300               STATUS STOCK-FILE-STATUS.
007400      *
007500       DATA DIVISION.
007600       FILE SECTION.
007700      *
007800       FD  PLAYER-INQUIRY-FILE
007900           RECORD CONTAINS 20 CHARACTERS.
008000       01  PLAYER-INQUIRY-RECORD.
008100           05  PIQ-REQUEST-CODE          PIC X(01).
008200           05  PIQ-PLAYER-ID             PIC X(20).
008300      *
008400       FD  PLAYER-FILE
008500           RECORD CONTAINS 250 CHARACTERS.
008600       COPY PLAYREC.
008700      *
008800       FD  PLAYER-STOCK-FILE
008900           RECORD CONTAINS 100 CHARACTERS.
009000       COPY PSHLDREC.
009100      *
009200       FD  STOCK-FILE
009300           RECORD CONTAINS 150 CHARACTERS.
009400       COPY STOCKREC.
009500      *
009600       WORKING-STORAGE SECTION.
009700      *****************************************************************
009800      * FILE STATUS FIELDS                                           *
009900      *****************************************************************
010000       01  INQ-FILE-STATUS.
010100           05  INQ-STATUS-1               PIC X.
010200           05  INQ-STATUS-2               PIC X.
010300       01  PLAYER-FILE-STATUS.
010400           05  PLAYER-STATUS-1            PIC X.
010500           05  PLAYER-STATUS-2            PIC X.
010600       01  PLYSTK-FILE-STATUS.
010700           05  PLYSTK-STATUS-1            PIC X.
010800           05  PLYSTK-STATUS-2            PIC X.
010900       01  STOCK-FILE-STATUS.
011000           05  STOCK-STATUS-1             PIC X.
011100           05  STOCK-STATUS-2             PIC X.
011200      *****************************************************************
011300      * SCRATCH RESULT OF THE LAST RECORD LOOKUP - LOCAL TO THIS      *
011400      * PROGRAM ONLY, NOT TO BE CONFUSED WITH SVC-RETURN-CODE BELOW   *
011500      *****************************************************************
011600       77  REC-FOUND                      PIC S9(9) COMP-5 VALUE 1.
011700       77  REC-NOT-FOUND                  PIC S9(9) COMP-5 VALUE 2.
011800       01  WS-LOOKUP-RESULT                PIC S9(9) COMP-5 VALUE 0.
011900      *****************************************************************
012000      * SERVICE RESULT AND PAGING CONTROL RETURNED TO CALLING JOB STEP *
012100      *****************************************************************
012200       COPY SVCRTN.
012300       COPY PAGECTL.
012400      *****************************************************************
012500      * ERROR LOG RECORD - DISPLAYED DIRECTLY, NO USERLOG ROUTINE     *
012600      * EXISTS IN BATCH                                               *
012700      *****************************************************************
012800       01  LOGMSG-ERR.
012900           05  FILLER                   PIC X(14) VALUE "PLAYINQ ERR =>".
013000           05  LOG-ERR-ROUTINE           PIC X(17).
013100           05  FILLER                    PIC X(11) VALUE " FAILED ST=".
013200           05  LOG-ERR-STATUS            PIC X(02).
013300      *****************************************************************
013400      * WORKING FIELDS                                               *
013500      *****************************************************************
013600       01  WS-SWITCHES.
013700           05  WS-INQ-EOF                 PIC X(01) VALUE 'N'.
013800               88  INQ-FILE-AT-EOF            VALUE 'Y'.
013900           05  WS-HOLDING-EOF              PIC X(01) VALUE 'N'.
014000               88  NO-MORE-HOLDINGS            VALUE 'Y'.
014100      *****************************************************************
014200      * RUN-TOTALS FOR THE END-OF-JOB DISPLAY                         *
014300      *****************************************************************
014400       01  WS-RUN-TOTALS.
014500           05  WS-INQ-READ                PIC 9(9) COMP VALUE 0.
014600           05  WS-INQ-BY-ID-COUNT         PIC 9(9) COMP VALUE 0.
014700           05  WS-INQ-ALL-COUNT           PIC 9(9) COMP VALUE 0.
014800           05  WS-INQ-REJECTED            PIC 9(9) COMP VALUE 0.
014900           05  WS-HOLDINGS-LISTED         PIC 9(9) COMP VALUE 0.
015000      *****************************************************************
015100      * ALTERNATE VIEWS USED BY THE LISTING AND DISPLAY LOGIC         *
015200      *****************************************************************
015300       01  WS-RUN-TOTALS-EDIT REDEFINES WS-RUN-TOTALS.
015400           05  FILLER                     PIC 9(9).
015500           05  FILLER                     PIC 9(9).
015600           05  FILLER                     PIC 9(9).
015700           05  FILLER                     PIC 9(9).
015800           05  FILLER                     PIC 9(9).
015900       01  WS-PAGE-WORK-AREA.
016000           05  WS-SKIP-COUNT              PIC 9(9) COMP VALUE 0.
016100           05  WS-LIST-COUNT              PIC 9(9) COMP VALUE 0.
016200       01  WS-PAGE-WORK-OVERLAY REDEFINES WS-PAGE-WORK-AREA.
016300           05  FILLER                     PIC X(08).
016400      *****************************************************************
016500      * CURRENT HOLDING JOIN WORK AREA                                *
016600      *****************************************************************
016700       01  WS-HOLDING-DISPLAY.
016800           05  WS-HOLD-STOCK-ID           PIC 9(9).
016900           05  WS-HOLD-STOCK-NAME         PIC X(40).
017000           05  WS-HOLD-STOCK-PRICE        PIC S9(9)V99.
017100           05  WS-HOLD-QUANTITY           PIC 9(9).
017200       01  WS-HOLDING-DISPLAY-OVERLAY REDEFINES WS-HOLDING-DISPLAY.
017300           05  FILLER                     PIC X(69).
017400      *****************************************************************
017500      * CURRENT INQUIRY REQUEST WORKING COPY                           *
017600      *****************************************************************
017700       01  WS-CURRENT-INQUIRY.
017800           05  WS-INQ-REQUEST-CODE        PIC X(01).
017900           05  WS-INQ-PLAYER-ID           PIC X(20).
018000      *
018100       LINKAGE SECTION.
018200      *
018300       PROCEDURE DIVISION.
018400      *
018500       0000-MAIN-LINE.
018600           PERFORM 1000-OPEN-FILES.
018700           PERFORM 2000-PROCESS-INQUIRIES
018800               UNTIL INQ-FILE-AT-EOF.
018900           PERFORM 8000-CLOSE-FILES.
019000           PERFORM 9000-DISPLAY-RUN-TOTALS.
019100           GOBACK.
019200      *
019300       1000-OPEN-FILES.
019400           OPEN INPUT PLAYER-INQUIRY-FILE.
019500           OPEN INPUT PLAYER-FILE.
019600           OPEN INPUT PLAYER-STOCK-FILE.
019700           OPEN INPUT STOCK-FILE.
019800           PERFORM 1100-READ-NEXT-INQUIRY.
019900      *
020000       1100-READ-NEXT-INQUIRY.
020100           READ PLAYER-INQUIRY-FILE INTO WS-CURRENT-INQUIRY
020200               AT END
020300                   MOVE 'Y' TO WS-INQ-EOF
020400               NOT AT END
020500                   ADD 1 TO WS-INQ-READ
020600           END-READ.
020700      *
020800       2000-PROCESS-INQUIRIES.
020900           MOVE 0 TO SVC-RETURN-CODE.
021000           EVALUATE WS-INQ-REQUEST-CODE
021100               WHEN '1'
021200                   PERFORM 3000-GET-PLAYER-BY-ID
021300               WHEN '2'
021400                   PERFORM 4000-GET-ALL-PLAYERS
021500               WHEN OTHER
021600                   MOVE 04 TO SVC-RETURN-CODE
021700           END-EVALUATE.
021800           IF NOT SVC-SUCCESS
021900               ADD 1 TO WS-INQ-REJECTED
022000               PERFORM 6900-DISPLAY-REJECT
022100           END-IF.
022200           PERFORM 1100-READ-NEXT-INQUIRY.
022300      *
022400       3000-GET-PLAYER-BY-ID.
022500           IF WS-INQ-PLAYER-ID = SPACES
022600               MOVE 04 TO SVC-RETURN-CODE
022700           END-IF.
022800           IF SVC-SUCCESS
022900               MOVE WS-INQ-PLAYER-ID TO PLAYER-ID
023000               PERFORM 3050-READ-PLAYER THRU 3050-READ-PLAYER-EXIT
023100           END-IF.
023200           IF SVC-SUCCESS
023300               DISPLAY "PLAYINQ - PLAYER " PLAYER-ID
023400                       " BALANCE " PLAYER-MONEY
023500               ADD 1 TO WS-INQ-BY-ID-COUNT
023600               PERFORM 3100-LIST-HOLDINGS
023700           END-IF.
023800      *
023900       3050-READ-PLAYER.
024000           READ PLAYER-FILE.
024100           IF PLAYER-STATUS-1 = "0"
024200               MOVE REC-FOUND TO WS-LOOKUP-RESULT
024300           ELSE
024400               IF PLAYER-STATUS-1 = "2"
024500                   MOVE REC-NOT-FOUND TO WS-LOOKUP-RESULT
024600                   MOVE 01 TO SVC-RETURN-CODE
024700                   GO TO 3050-READ-PLAYER-EXIT
024800               ELSE
024900                   MOVE "3050-READ-PLAYER" TO LOG-ERR-ROUTINE
025000                   MOVE PLAYER-STATUS-1    TO LOG-ERR-STATUS
025100                   PERFORM DO-USERLOG-ERR
025200                   MOVE 01 TO SVC-RETURN-CODE
025300               END-IF
025400           END-IF.
025500       3050-READ-PLAYER-EXIT.
025600           EXIT.
025700      *
025800       3100-LIST-HOLDINGS.
025900           MOVE 'N' TO WS-HOLDING-EOF.
026000           MOVE PLAYER-ID TO PS-PLAYER-ID.
026100           START PLAYER-STOCK-FILE KEY IS >= PS-KEY.
026200           IF PLYSTK-STATUS-1 NOT = "0"
026300               MOVE 'Y' TO WS-HOLDING-EOF
026400           END-IF.
026500           PERFORM 3200-READ-HOLDING-AND-JOIN
026600               UNTIL NO-MORE-HOLDINGS.
026700      *
026800       3200-READ-HOLDING-AND-JOIN.
026900           READ PLAYER-STOCK-FILE NEXT RECORD
027000               AT END
027100                   MOVE 'Y' TO WS-HOLDING-EOF
027200           END-READ.
027300           IF NOT NO-MORE-HOLDINGS
027400               IF PS-PLAYER-ID NOT = PLAYER-ID
027500                   MOVE 'Y' TO WS-HOLDING-EOF
027600               ELSE
027700                   MOVE PS-STOCK-ID TO STOCK-ID
027800                   PERFORM 3250-READ-STOCK THRU 3250-READ-STOCK-EXIT
027900                   MOVE PS-STOCK-ID   TO WS-HOLD-STOCK-ID
028000                   MOVE PS-QUANTITY   TO WS-HOLD-QUANTITY
028100                   DISPLAY "PLAYINQ -   HOLDING STOCK "
028200                           WS-HOLD-STOCK-ID " " WS-HOLD-STOCK-NAME
028300                           " PRICE " WS-HOLD-STOCK-PRICE
028400                           " QTY " WS-HOLD-QUANTITY
028500                   ADD 1 TO WS-HOLDINGS-LISTED
028600               END-IF
028700           END-IF.
028800      *
028900       3250-READ-STOCK.
029000           READ STOCK-FILE.
029100           IF STOCK-STATUS-1 = "0"
029200               MOVE REC-FOUND          TO WS-LOOKUP-RESULT
029300               MOVE STOCK-NAME         TO WS-HOLD-STOCK-NAME
029400               MOVE STOCK-PRICE        TO WS-HOLD-STOCK-PRICE
029500           ELSE
029600               IF STOCK-STATUS-1 = "2"
029700                   MOVE REC-NOT-FOUND  TO WS-LOOKUP-RESULT
029800                   MOVE ZEROS          TO WS-HOLD-STOCK-PRICE
029900                   MOVE SPACES         TO WS-HOLD-STOCK-NAME
030000               ELSE
030100                   MOVE "3250-READ-STOCK" TO LOG-ERR-ROUTINE
030200                   MOVE STOCK-STATUS-1     TO LOG-ERR-STATUS
030300                   PERFORM DO-USERLOG-ERR
030400                   MOVE ZEROS          TO WS-HOLD-STOCK-PRICE
030500                   MOVE SPACES         TO WS-HOLD-STOCK-NAME
030600               END-IF
030700           END-IF.
030800       3250-READ-STOCK-EXIT.
030900           EXIT.
031000      *
031100       4000-GET-ALL-PLAYERS.
031200           MOVE 0 TO WS-SKIP-COUNT.
031300           MOVE 0 TO WS-LIST-COUNT.
031400           MOVE 'N' TO WS-HOLDING-EOF.
031500           START PLAYER-FILE KEY IS >= PLAYER-ID.
031600           IF PLAYER-STATUS-1 NOT = "0"
031700               MOVE 'Y' TO WS-HOLDING-EOF
031800           END-IF.
031900           PERFORM 4100-READ-AND-LIST-PLAYER
032000               UNTIL NO-MORE-HOLDINGS
032100               OR WS-LIST-COUNT >= PGC-COUNT.
032200      *
032300       4100-READ-AND-LIST-PLAYER.
032400           READ PLAYER-FILE NEXT RECORD
032500               AT END
032600                   MOVE 'Y' TO WS-HOLDING-EOF
032700           END-READ.
032800           IF NOT NO-MORE-HOLDINGS
032900               IF WS-SKIP-COUNT < PGC-OFFSET
033000                   ADD 1 TO WS-SKIP-COUNT
033100               ELSE
033200                   DISPLAY "PLAYINQ - PLAYER " PLAYER-ID
033300                           " BALANCE " PLAYER-MONEY
033400                   ADD 1 TO WS-LIST-COUNT
033500                   ADD 1 TO WS-INQ-ALL-COUNT
033600               END-IF
033700           END-IF.
033800      *
033900       6900-DISPLAY-REJECT.
034000           DISPLAY "PLAYINQ - INQUIRY REJECTED, REQUEST = "
034100                   WS-INQ-REQUEST-CODE " PLAYER-ID = "
034200                   WS-INQ-PLAYER-ID
034300                   " RETURN CODE = " SVC-RETURN-CODE.
034400      *
034500       8000-CLOSE-FILES.
034600           CLOSE PLAYER-INQUIRY-FILE
034700                 PLAYER-FILE
034800                 PLAYER-STOCK-FILE
034900                 STOCK-FILE.
035000      *
035100       9000-DISPLAY-RUN-TOTALS.
035200           DISPLAY "PLAYINQ - INQUIRIES READ         = " WS-INQ-READ.
035300           DISPLAY "PLAYINQ - GET-BY-ID REQUESTS      = "
035400                   WS-INQ-BY-ID-COUNT.
035500           DISPLAY "PLAYINQ - HOLDINGS LISTED         = "
035600                   WS-HOLDINGS-LISTED.
035700           DISPLAY "PLAYINQ - GET-ALL-PLAYERS LISTED  = "
035800                   WS-INQ-ALL-COUNT.
035900           DISPLAY "PLAYINQ - INQUIRIES REJECTED      = "
036000                   WS-INQ-REJECTED.
036100      *
036200       DO-USERLOG-ERR.
036300           DISPLAY LOGMSG-ERR.
